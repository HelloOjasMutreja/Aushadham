000100******************************************************************        
000200*    SESSREC  -  ASSESSMENT SESSION RECORD LAYOUTS                        
000300*                                                                         
000400*    SESSIONS-FILE CARRIES ONE 'H' HEADER RECORD PER SESSION              
000500*    FOLLOWED BY ITS 'A' ANSWER RECORDS.  RECORDS ARE PADDED              
000600*    ON THE DATA-ENTRY SIDE TO A COMMON 113-BYTE LENGTH SO A              
000700*    SINGLE FD CAN READ EITHER FORMAT.                                    
000800******************************************************************        
000900 01  WS-SESSION-INPUT-REC.                                                
001000     05  REC-TYPE                  PIC X(01).                             
001100         88  HEADER-REC            VALUE "H".                             
001200         88  ANSWER-REC            VALUE "A".                             
001300     05  SESSION-ID                PIC X(12).                             
001400     05  SESS-DETAIL               PIC X(100).                            
001500                                                                          
001600 01  WS-SESSION-HDR-DETAIL REDEFINES WS-SESSION-INPUT-REC.                
001700     05  FILLER                    PIC X(13).                             
001800     05  SYMPTOM-TEXT              PIC X(40).                             
001900     05  DESCRIPTION               PIC X(60).                             
002000                                                                          
002100 01  WS-SESSION-ANS-DETAIL REDEFINES WS-SESSION-INPUT-REC.                
002200     05  FILLER                    PIC X(13).                             
002300     05  QUESTION-ID               PIC X(16).                             
002400     05  ANSWER-TEXT               PIC X(40).                             
002500     05  FILLER                    PIC X(44).                             
