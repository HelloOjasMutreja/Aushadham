000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  SYMASSES.                                                   
000300 AUTHOR. JON SAYLES.                                                      
000400 INSTALLATION. COBOL DEV CENTER.                                          
000500 DATE-WRITTEN. 06/14/89.                                                  
000600 DATE-COMPILED. 06/14/89.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*    SYMASSES IS THE NIGHTLY BATCH SCORER FOR THE SYMPTOM                 
001300*    INTAKE SYSTEM.  IT READS THE SESSIONS FILE BUILT DURING              
001400*    THE DAY BY THE INTAKE KIOSKS (ONE "H" HEADER RECORD PER              
001500*    SESSION FOLLOWED BY ITS "A" ANSWER RECORDS), MATCHES EACH            
001600*    SESSION'S FREE-TEXT SYMPTOM TO ONE OF THE FOUR STANDARD              
001700*    QUESTIONNAIRES, SCORES THE ANSWERS, CLASSIFIES SEVERITY,             
001800*    AND PRINTS A PER-SESSION SECTION PLUS A RUN SUMMARY ON               
001900*    SESSRPT.                                                             
002000*                                                                         
002100*    THIS PROGRAM DOES NOT TALK TO PATMSTR OR ANY OF THE                  
002200*    PATIENT-ACCOUNTING FILES -- IT IS A STAND-ALONE ASSESSMENT           
002300*    RUN.  QUESTIONNAIRE CONTENT AND CONDITIONAL FOLLOW-UP                
002400*    RULES ARE CARRIED IN COPYBOOKS QSTNTBL AND CNDRULE RATHER            
002500*    THAN A MASTER FILE, SINCE THEY CHANGE ONLY WHEN CLINICAL             
002600*    AFFAIRS ISSUES A NEW REVISION.                                       
002700******************************************************************        
002800*                                                                         
002900*  CHANGE LOG                                                             
003000*                                                                         
003100* 06/14/89  JRS  ORIG    INITIAL RELEASE - REPLACES THE MANUAL            
003200*                        SYMPTOM INTAKE WORKSHEET WITH A                  
003300*                        BATCH-SCORED REPORT.  STOMACH AND                
003400*                        HEADACHE TEMPLATES ONLY.                         
003500* 09/02/89  JRS  CR0114  ADDED FEVER AND COUGH TEMPLATES.                 
003600* 03/11/90  TGD  CR0158  CONDITIONAL FOLLOW-UP QUESTIONS ADDED            
003700*                        PER NURSING STATION REQUEST                      
003800*                        (VOMIT_FREQUENCY, FOOD_TYPE,                     
003900*                        MED_EFFECT, COUGH_TYPE).                         
004000* 11/29/91  TGD  CR0203  CORRECTED TEMPLATE MATCH ORDER - "HOT            
004100*                        HEAD" WAS FALLING INTO THE FEVER                 
004200*                        TEMPLATE INSTEAD OF HEADACHE.  THE               
004300*                        STOMACH/HEADACHE/FEVER/COUGH KEYWORD             
004400*                        ORDER IN 210- IS NOW FIXED, DO NOT               
004500*                        RE-SEQUENCE WITHOUT CHECKING WITH                
004600*                        CLINICAL AFFAIRS.                                
004700* 07/08/92  RVM  CR0240  RECOMMENDATION TEXT AND OTC SUGGESTIONS          
004800*                        MOVED OUT OF 450- INTO STATIC TABLES             
004900*                        SO THEY CAN BE MAINTAINED WITHOUT A              
005000*                        LOGIC CHANGE.                                    
005100* 02/17/94  RVM  CR0271  RISK SCORING BROKEN OUT TO CALLED                
005200*                        SUBPROGRAM RSKCALC SO CLINICAL AFFAIRS           
005300*                        CAN REVISE THE HIGH-RISK PATTERN LIST            
005400*                        WITHOUT A RECOMPILE OF THIS DRIVER.              
005500* 05/30/95  DPK  CR0299  SEVERITY BREAKS CONFIRMED AGAINST                
005600*                        CLINICAL AFFAIRS MEMO 95-118 (HIGH               
005700*                        AT 15, MODERATE AT 8).                           
005800* 01/09/98  DPK  Y2K-014 YEAR 2000 READINESS REVIEW - NO                  
005900*                        2-DIGIT YEAR FIELDS IN THIS PROGRAM,             
006000*                        NO CHANGE REQUIRED.  SIGNED OFF PER              
006100*                        Y2K PROJECT PLAN.                                
006200* 08/21/99  DPK  Y2K-014 FOLLOW-UP REVIEW, SECOND PASS -                  
006300*                        CONFIRMED.                                       
006400* 04/03/01  LKH  CR0355  ANSWERED-COUNT ON THE REPORT WAS                 
006500*                        INCLUDING SKIPPED QUESTIONS; NOW                 
006600*                        EXCLUDES THEM PER CLINICAL AFFAIRS.              
006700* 10/15/03  LKH  CR0388  ADDED PROGRESS PERCENTAGE TO THE                 
006800*                        ANSWERED LINE FOR THE UTILIZATION                
006900*                        REVIEW TEAM.                                     
007000* 06/06/07  MWB  CR0420  ADDED DISCLAIMER LINES TO EVERY                  
007100*                        SESSION SECTION PER RISK MANAGEMENT              
007200*                        REQUEST.                                         
007300******************************************************************        
007400                                                                          
007500 ENVIRONMENT DIVISION.                                                    
007600 CONFIGURATION SECTION.                                                   
007700 SOURCE-COMPUTER. IBM-390.                                                
007800 OBJECT-COMPUTER. IBM-390.                                                
007900 SPECIAL-NAMES.                                                           
008000     C01 IS NEXT-PAGE                                                     
008100     CLASS WS-TEMPLATE-CD-CLASS IS "S" "H" "F" "C"                        
008200     UPSI-0 ON  STATUS IS WS-VERBOSE-MODE                                 
008300     UPSI-0 OFF STATUS IS WS-QUIET-MODE.                                  
008400                                                                          
008500 INPUT-OUTPUT SECTION.                                                    
008600 FILE-CONTROL.                                                            
008700     SELECT SYSOUT                                                        
008800     ASSIGN TO UT-S-SYSOUT                                                
008900       ORGANIZATION IS SEQUENTIAL.                                        
009000                                                                          
009100     SELECT SESSIONS-FILE                                                 
009200     ASSIGN TO UT-S-SESSNIN                                               
009300       ACCESS MODE IS SEQUENTIAL                                          
009400       FILE STATUS IS SESS-FCODE.                                         
009500                                                                          
009600     SELECT REPORT-FILE                                                   
009700     ASSIGN TO UT-S-SESSRPT                                               
009800       ACCESS MODE IS SEQUENTIAL                                          
009900       FILE STATUS IS RPT-FCODE.                                          
010000                                                                          
010100 DATA DIVISION.                                                           
010200 FILE SECTION.                                                            
010300 FD  SYSOUT                                                               
010400     RECORDING MODE IS F                                                  
010500     LABEL RECORDS ARE STANDARD                                           
010600     RECORD CONTAINS 130 CHARACTERS                                       
010700     BLOCK CONTAINS 0 RECORDS                                             
010800     DATA RECORD IS SYSOUT-REC.                                           
010900 01  SYSOUT-REC  PIC X(130).                                              
011000                                                                          
011100****** ONE "H" HEADER RECORD PER SESSION FOLLOWED BY ITS "A"              
011200****** ANSWER RECORDS.  BUILT DURING THE DAY BY THE INTAKE                
011300****** KIOSKS.  NO TRAILER RECORD - RUN ENDS AT PHYSICAL EOF.             
011400 FD  SESSIONS-FILE                                                        
011500     RECORDING MODE IS F                                                  
011600     LABEL RECORDS ARE STANDARD                                           
011700     RECORD CONTAINS 113 CHARACTERS                                       
011800     BLOCK CONTAINS 0 RECORDS                                             
011900     DATA RECORD IS SESSIONS-REC.                                         
012000 01  SESSIONS-REC  PIC X(113).                                            
012100                                                                          
012200 FD  REPORT-FILE                                                          
012300     RECORDING MODE IS F                                                  
012400     LABEL RECORDS ARE STANDARD                                           
012500     RECORD CONTAINS 132 CHARACTERS                                       
012600     BLOCK CONTAINS 0 RECORDS                                             
012700     DATA RECORD IS RPT-REC.                                              
012800 01  RPT-REC  PIC X(132).                                                 
012900                                                                          
013000 WORKING-STORAGE SECTION.                                                 
013100                                                                          
013200 01  FILE-STATUS-CODES.                                                   
013300     05  SESS-FCODE                PIC X(02).                             
013400         88  MORE-SESSION-RECS     VALUE SPACES.                          
013500         88  NO-MORE-SESSION-RECS  VALUE "10".                            
013600     05  RPT-FCODE                 PIC X(02).                             
013700                                                                          
013800     COPY SESSREC.                                                        
013900                                                                          
014000     COPY QSTNTBL.                                                        
014100                                                                          
014200     COPY CNDRULE.                                                        
014300                                                                          
014400     COPY ABENDREC.                                                       
014500                                                                          
014600******************************************************************        
014700*    TEMPLATE MATCH KEYWORDS (BUSINESS RULE - TEMPLATE                    
014800*    MATCHER).  SCANNED IN THIS ORDER - STOMACH, HEADACHE,                
014900*    FEVER, COUGH.  FIRST KEYWORD HIT WINS.  DO NOT RE-ORDER              
015000*    (SEE CR0203 ABOVE).  NO MATCH DEFAULTS TO STOMACH.                   
015100******************************************************************        
015200 01  WS-TEMPLATE-KEYWORD-TABLE-DATA.                                      
015300     05  FILLER  PIC X(01) VALUE "S".                                     
015400     05  FILLER  PIC X(12) VALUE "stomach".                               
015500     05  FILLER  PIC 9(02) VALUE 7.                                       
015600     05  FILLER  PIC X(01) VALUE "S".                                     
015700     05  FILLER  PIC X(12) VALUE "belly".                                 
015800     05  FILLER  PIC 9(02) VALUE 5.                                       
015900     05  FILLER  PIC X(01) VALUE "S".                                     
016000     05  FILLER  PIC X(12) VALUE "abdomen".                               
016100     05  FILLER  PIC 9(02) VALUE 7.                                       
016200     05  FILLER  PIC X(01) VALUE "S".                                     
016300     05  FILLER  PIC X(12) VALUE "tummy".                                 
016400     05  FILLER  PIC 9(02) VALUE 5.                                       
016500     05  FILLER  PIC X(01) VALUE "S".                                     
016600     05  FILLER  PIC X(12) VALUE "digestive".                             
016700     05  FILLER  PIC 9(02) VALUE 9.                                       
016800     05  FILLER  PIC X(01) VALUE "S".                                     
016900     05  FILLER  PIC X(12) VALUE "gastric".                               
017000     05  FILLER  PIC 9(02) VALUE 7.                                       
017100     05  FILLER  PIC X(01) VALUE "H".                                     
017200     05  FILLER  PIC X(12) VALUE "head".                                  
017300     05  FILLER  PIC 9(02) VALUE 4.                                       
017400     05  FILLER  PIC X(01) VALUE "H".                                     
017500     05  FILLER  PIC X(12) VALUE "headache".                              
017600     05  FILLER  PIC 9(02) VALUE 8.                                       
017700     05  FILLER  PIC X(01) VALUE "H".                                     
017800     05  FILLER  PIC X(12) VALUE "migraine".                              
017900     05  FILLER  PIC 9(02) VALUE 8.                                       
018000     05  FILLER  PIC X(01) VALUE "H".                                     
018100     05  FILLER  PIC X(12) VALUE "temple".                                
018200     05  FILLER  PIC 9(02) VALUE 6.                                       
018300     05  FILLER  PIC X(01) VALUE "F".                                     
018400     05  FILLER  PIC X(12) VALUE "fever".                                 
018500     05  FILLER  PIC 9(02) VALUE 5.                                       
018600     05  FILLER  PIC X(01) VALUE "F".                                     
018700     05  FILLER  PIC X(12) VALUE "temperature".                           
018800     05  FILLER  PIC 9(02) VALUE 11.                                      
018900     05  FILLER  PIC X(01) VALUE "F".                                     
019000     05  FILLER  PIC X(12) VALUE "hot".                                   
019100     05  FILLER  PIC 9(02) VALUE 3.                                       
019200     05  FILLER  PIC X(01) VALUE "F".                                     
019300     05  FILLER  PIC X(12) VALUE "feverish".                              
019400     05  FILLER  PIC 9(02) VALUE 8.                                       
019500     05  FILLER  PIC X(01) VALUE "C".                                     
019600     05  FILLER  PIC X(12) VALUE "cough".                                 
019700     05  FILLER  PIC 9(02) VALUE 5.                                       
019800     05  FILLER  PIC X(01) VALUE "C".                                     
019900     05  FILLER  PIC X(12) VALUE "coughing".                              
020000     05  FILLER  PIC 9(02) VALUE 8.                                       
020100     05  FILLER  PIC X(01) VALUE "C".                                     
020200     05  FILLER  PIC X(12) VALUE "throat".                                
020300     05  FILLER  PIC 9(02) VALUE 6.                                       
020400     05  FILLER  PIC X(01) VALUE "C".                                     
020500     05  FILLER  PIC X(12) VALUE "respiratory".                           
020600     05  FILLER  PIC 9(02) VALUE 11.                                      
020700 01  WS-TEMPLATE-KEYWORD-TABLE                                            
020800               REDEFINES WS-TEMPLATE-KEYWORD-TABLE-DATA.                  
020900     05  TK-ENTRY OCCURS 18 TIMES                                         
021000                 INDEXED BY TK-IDX.                                       
021100         10  TK-TEMPLATE-CD       PIC X(01).                              
021200         10  TK-KEYWORD           PIC X(12).                              
021300         10  TK-KEYWORD-LEN       PIC 9(02).                              
021400                                                                          
021500******************************************************************        
021600*    RECOMMENDATION-ENGINE KEYWORDS (BUSINESS RULE -                      
021700*    RECOMMENDATION ENGINE).  A SEPARATE, SMALLER KEYWORD SET             
021800*    FROM THE TEMPLATE MATCHER - TESTED AGAINST THE SYMPTOM               
021900*    TEXT IN THIS ORDER, FIRST HIT WINS.  NO MATCH MEANS NO               
022000*    RECOMMENDATIONS ARE PRINTED FOR THE SESSION.                         
022100******************************************************************        
022200 01  WS-RECOMMEND-KEYWORD-TABLE-DATA.                                     
022300     05  FILLER  PIC X(12) VALUE "stomach".                               
022400     05  FILLER  PIC 9(02) VALUE 7.                                       
022500     05  FILLER  PIC X(01) VALUE "S".                                     
022600     05  FILLER  PIC X(12) VALUE "abdomen".                               
022700     05  FILLER  PIC 9(02) VALUE 7.                                       
022800     05  FILLER  PIC X(01) VALUE "S".                                     
022900     05  FILLER  PIC X(12) VALUE "head".                                  
023000     05  FILLER  PIC 9(02) VALUE 4.                                       
023100     05  FILLER  PIC X(01) VALUE "H".                                     
023200     05  FILLER  PIC X(12) VALUE "fever".                                 
023300     05  FILLER  PIC 9(02) VALUE 5.                                       
023400     05  FILLER  PIC X(01) VALUE "F".                                     
023500     05  FILLER  PIC X(12) VALUE "cough".                                 
023600     05  FILLER  PIC 9(02) VALUE 5.                                       
023700     05  FILLER  PIC X(01) VALUE "C".                                     
023800 01  WS-RECOMMEND-KEYWORD-TABLE                                           
023900               REDEFINES WS-RECOMMEND-KEYWORD-TABLE-DATA.                 
024000     05  RK-ENTRY OCCURS 5 TIMES                                          
024100                 INDEXED BY RK-IDX.                                       
024200         10  RK-KEYWORD           PIC X(12).                              
024300         10  RK-KEYWORD-LEN       PIC 9(02).                              
024400         10  RK-SET-CD            PIC X(01).                              
024500                                                                          
024600******************************************************************        
024700*    SELF-CARE RECOMMENDATION TEXT (BUSINESS RULE -                       
024800*    RECOMMENDATION ENGINE), KEYED BY SET CODE S/H/F/C.                   
024900******************************************************************        
025000 01  WS-RECOMMEND-TEXT-TABLE-DATA.                                        
025100     05  FILLER  PIC X(01) VALUE "S".                                     
025200     05  FILLER  PIC X(60) VALUE                                          
025300         "Stay hydrated with small sips of water".                        
025400     05  FILLER  PIC X(01) VALUE "S".                                     
025500     05  FILLER  PIC X(60) VALUE                                          
025600         "Eat bland foods such as the BRAT diet".                         
025700     05  FILLER  PIC X(01) VALUE "S".                                     
025800     05  FILLER  PIC X(60) VALUE                                          
025900         "Avoid dairy, caffeine, and fatty foods".                        
026000     05  FILLER  PIC X(01) VALUE "S".                                     
026100     05  FILLER  PIC X(60) VALUE                                          
026200         "Rest".                                                          
026300     05  FILLER  PIC X(01) VALUE "H".                                     
026400     05  FILLER  PIC X(60) VALUE                                          
026500         "Rest in a quiet, dark room".                                    
026600     05  FILLER  PIC X(01) VALUE "H".                                     
026700     05  FILLER  PIC X(60) VALUE                                          
026800         "Apply a cold compress to your head or neck".                    
026900     05  FILLER  PIC X(01) VALUE "H".                                     
027000     05  FILLER  PIC X(60) VALUE                                          
027100         "Stay hydrated".                                                 
027200     05  FILLER  PIC X(01) VALUE "H".                                     
027300     05  FILLER  PIC X(60) VALUE                                          
027400         "Practice relaxation techniques".                                
027500     05  FILLER  PIC X(01) VALUE "H".                                     
027600     05  FILLER  PIC X(60) VALUE                                          
027700         "Keep a regular sleep schedule".                                 
027800     05  FILLER  PIC X(01) VALUE "F".                                     
027900     05  FILLER  PIC X(60) VALUE                                          
028000         "Rest and sleep as much as possible".                            
028100     05  FILLER  PIC X(01) VALUE "F".                                     
028200     05  FILLER  PIC X(60) VALUE                                          
028300         "Hydrate with water or electrolyte drinks".                      
028400     05  FILLER  PIC X(01) VALUE "F".                                     
028500     05  FILLER  PIC X(60) VALUE                                          
028600         "Apply cool compresses".                                         
028700     05  FILLER  PIC X(01) VALUE "F".                                     
028800     05  FILLER  PIC X(60) VALUE                                          
028900         "Wear light clothing".                                           
029000     05  FILLER  PIC X(01) VALUE "F".                                     
029100     05  FILLER  PIC X(60) VALUE                                          
029200         "Monitor your temperature regularly".                            
029300     05  FILLER  PIC X(01) VALUE "C".                                     
029400     05  FILLER  PIC X(60) VALUE                                          
029500         "Hydrate to help thin mucus".                                    
029600     05  FILLER  PIC X(01) VALUE "C".                                     
029700     05  FILLER  PIC X(60) VALUE                                          
029800         "Use a humidifier".                                              
029900     05  FILLER  PIC X(01) VALUE "C".                                     
030000     05  FILLER  PIC X(60) VALUE                                          
030100         "Gargle warm salt water".                                        
030200     05  FILLER  PIC X(01) VALUE "C".                                     
030300     05  FILLER  PIC X(60) VALUE                                          
030400         "Avoid smoke and other irritants".                               
030500     05  FILLER  PIC X(01) VALUE "C".                                     
030600     05  FILLER  PIC X(60) VALUE                                          
030700         "Elevate your head while sleeping".                              
030800 01  WS-RECOMMEND-TEXT-TABLE                                              
030900               REDEFINES WS-RECOMMEND-TEXT-TABLE-DATA.                    
031000     05  RT-ENTRY OCCURS 19 TIMES                                         
031100                 INDEXED BY RT-IDX.                                       
031200         10  RT-SET-CD            PIC X(01).                              
031300         10  RT-TEXT              PIC X(60).                              
031400                                                                          
031500******************************************************************        
031600*    SUGGESTED OVER-THE-COUNTER MEDICATIONS (BUSINESS RULE -              
031700*    RECOMMENDATION ENGINE), KEYED BY SET CODE S/H/F/C.                   
031800******************************************************************        
031900 01  WS-MEDICATION-TABLE-DATA.                                            
032000     05  FILLER  PIC X(01) VALUE "S".                                     
032100     05  FILLER  PIC X(30) VALUE                                          
032200         "Antacids (Tums, Mylanta)".                                      
032300     05  FILLER  PIC X(40) VALUE                                          
032400         "For acid reflux or indigestion".                                
032500     05  FILLER  PIC X(01) VALUE "S".                                     
032600     05  FILLER  PIC X(30) VALUE                                          
032700         "Bismuth subsalicylate".                                         
032800     05  FILLER  PIC X(40) VALUE                                          
032900         "For general stomach upset".                                     
033000     05  FILLER  PIC X(01) VALUE "S".                                     
033100     05  FILLER  PIC X(30) VALUE                                          
033200         "Simethicone (Gas-X)".                                           
033300     05  FILLER  PIC X(40) VALUE                                          
033400         "For gas and bloating".                                          
033500     05  FILLER  PIC X(01) VALUE "H".                                     
033600     05  FILLER  PIC X(30) VALUE                                          
033700         "Acetaminophen (Tylenol)".                                       
033800     05  FILLER  PIC X(40) VALUE                                          
033900         "For mild to moderate pain".                                     
034000     05  FILLER  PIC X(01) VALUE "H".                                     
034100     05  FILLER  PIC X(30) VALUE                                          
034200         "Ibuprofen (Advil, Motrin)".                                     
034300     05  FILLER  PIC X(40) VALUE                                          
034400         "For inflammation and pain".                                     
034500     05  FILLER  PIC X(01) VALUE "H".                                     
034600     05  FILLER  PIC X(30) VALUE                                          
034700         "Aspirin".                                                       
034800     05  FILLER  PIC X(40) VALUE                                          
034900         "For tension headaches".                                         
035000     05  FILLER  PIC X(01) VALUE "F".                                     
035100     05  FILLER  PIC X(30) VALUE                                          
035200         "Acetaminophen (Tylenol)".                                       
035300     05  FILLER  PIC X(40) VALUE                                          
035400         "To reduce fever".                                               
035500     05  FILLER  PIC X(01) VALUE "F".                                     
035600     05  FILLER  PIC X(30) VALUE                                          
035700         "Ibuprofen (Advil, Motrin)".                                     
035800     05  FILLER  PIC X(40) VALUE                                          
035900         "To reduce fever and body aches".                                
036000     05  FILLER  PIC X(01) VALUE "C".                                     
036100     05  FILLER  PIC X(30) VALUE                                          
036200         "Dextromethorphan (Robitussin)".                                 
036300     05  FILLER  PIC X(40) VALUE                                          
036400         "For dry cough".                                                 
036500     05  FILLER  PIC X(01) VALUE "C".                                     
036600     05  FILLER  PIC X(30) VALUE                                          
036700         "Guaifenesin (Mucinex)".                                         
036800     05  FILLER  PIC X(40) VALUE                                          
036900         "For productive cough".                                          
037000     05  FILLER  PIC X(01) VALUE "C".                                     
037100     05  FILLER  PIC X(30) VALUE                                          
037200         "Throat lozenges".                                               
037300     05  FILLER  PIC X(40) VALUE                                          
037400         "For throat irritation".                                         
037500 01  WS-MEDICATION-TABLE                                                  
037600               REDEFINES WS-MEDICATION-TABLE-DATA.                        
037700     05  MT-ENTRY OCCURS 11 TIMES                                         
037800                 INDEXED BY MT-IDX.                                       
037900         10  MT-SET-CD            PIC X(01).                              
038000         10  MT-MED-NAME          PIC X(30).                              
038100         10  MT-MED-PURPOSE       PIC X(40).                              
038200                                                                          
038300******************************************************************        
038400*    SESSION WORKING TABLE - THE EXPANDED QUESTION LIST FOR               
038500*    THE SESSION CURRENTLY BEING PROCESSED.  BUILT BY 220-,               
038600*    GROWN BY 340- WHEN A CONDITIONAL RULE FIRES, ANSWERED BY             
038700*    310-, SCORED AND PRINTED BY 400-.                                    
038800******************************************************************        
038900 01  WS-SESSION-QUESTION-TABLE.                                           
039000     05  SQ-ENTRY OCCURS 20 TIMES                                         
039100                 INDEXED BY SQ-IDX.                                       
039200         10  SQ-QST-ID            PIC X(16).                              
039300         10  SQ-QST-TEXT          PIC X(80).                              
039400         10  SQ-QST-WEIGHT        PIC X(06).                              
039500         10  SQ-ANSWER-TEXT       PIC X(40).                              
039600                                                                          
039700 77  WS-QST-CT                    PIC 9(02) COMP.                         
039800 77  WS-SUB                       PIC 9(02) COMP.                         
039900 77  WS-TRIGGER-POS               PIC 9(02) COMP.                         
040000 77  WS-FOLLOWUP-ROW              PIC 9(02) COMP.                         
040100 77  WS-LINES                     PIC 9(02) COMP.                         
040200                                                                          
040300 01  COUNTERS-AND-ACCUMULATORS.                                           
040400     05  WS-SESSIONS-PROCESSED    PIC 9(05) COMP.                         
040500     05  WS-CNT-HIGH              PIC 9(05) COMP.                         
040600     05  WS-CNT-MODERATE          PIC 9(05) COMP.                         
040700     05  WS-CNT-LOW               PIC 9(05) COMP.                         
040800     05  WS-RISK-SCORE            PIC 9(03) COMP.                         
040900     05  WS-QUESTIONS-ANSWERED    PIC 9(02) COMP.                         
041000     05  WS-QUESTIONS-TOTAL       PIC 9(02) COMP.                         
041100     05  WS-ANSWER-RECS-COUNT     PIC 9(02) COMP.                         
041200                                                                          
041300 01  WS-PROGRESS-FIELDS.                                                  
041400     05  WS-PROGRESS-PCT          PIC 999V99.                             
041500                                                                          
041600 01  WS-SEVERITY-FIELDS.                                                  
041700     05  WS-SEVERITY              PIC X(08).                              
041800         88  SEVERITY-HIGH        VALUE "High".                           
041900         88  SEVERITY-MODERATE    VALUE "Moderate".                       
042000         88  SEVERITY-LOW         VALUE "Low".                            
042100     05  WS-URGENCY               PIC X(45).                              
042200     05  WS-RECOMMEND-SET-CD      PIC X(01).                              
042300                                                                          
042400 01  WS-SESSION-SAVE-FIELDS.                                              
042500     05  WS-CURRENT-SESSION-ID    PIC X(12).                              
042600     05  WS-TEMPLATE-CD           PIC X(01).                              
042700     05  WS-SYMPTOM-TEXT-SAVE     PIC X(40).                              
042800     05  WS-DESCRIPTION-SAVE      PIC X(60).                              
042900     05  WS-CURRENT-QID           PIC X(16).                              
043000     05  WS-CURRENT-ANSWER        PIC X(40).                              
043100                                                                          
043200 01  WS-LOWERCASE-WORK.                                                   
043300     05  WS-SYMPTOM-LOWER         PIC X(40).                              
043400     05  WS-ANSWER-LOWER-WORK     PIC X(40).                              
043500     05  WS-KEYWORD-SCAN-PATTERN  PIC X(12).                              
043600     05  WS-KEYWORD-SCAN-LEN      PIC 9(02) COMP.                         
043700     05  WS-KEYWORD-SCAN-POS      PIC 9(02) COMP.                         
043800     05  WS-KEYWORD-SCAN-LIMIT    PIC 9(02) COMP.                         
043900                                                                          
044000 01  FLAGS-AND-SWITCHES.                                                  
044100     05  WS-MATCH-SW              PIC X(01).                              
044200         88  KEYWORD-MATCHED      VALUE "Y".                              
044300     05  WS-FOUND-SW              PIC X(01).                              
044400         88  QID-FOUND            VALUE "Y".                              
044500                                                                          
044600 01  RISK-CALC-REC.                                                       
044700     05  CALC-ANSWER-TEXT         PIC X(40).                              
044800     05  CALC-QST-WEIGHT          PIC X(06).                              
044900     05  CALC-RISK-POINTS         PIC 9(02) COMP.                         
045000 01  RETURN-CD                    PIC 9(04) COMP.                         
045100                                                                          
045200 77  ZERO-VAL                     PIC 9(01) VALUE 0.                      
045300 77  ONE-VAL                      PIC 9(01) VALUE 1.                      
045400                                                                          
045500******************************************************************        
045600*    REPORT PRINT LINES.                                                  
045700******************************************************************        
045800 01  WS-BLANK-LINE.                                                       
045900     05  FILLER  PIC X(132) VALUE SPACES.                                 
046000                                                                          
046100 01  WS-BANNER-LINE.                                                      
046200     05  FILLER  PIC X(132) VALUE                                         
046300         "*** SYMPTOM ASSESSMENT REPORT ***".                             
046400                                                                          
046500 01  WS-SESSION-LINE.                                                     
046600     05  FILLER      PIC X(09) VALUE "SESSION: ".                         
046700     05  SESS-ID-O   PIC X(12).                                           
046800     05  FILLER      PIC X(08) VALUE SPACES.                              
046900     05  FILLER      PIC X(09) VALUE "SYMPTOM: ".                         
047000     05  SYMPTOM-O   PIC X(40).                                           
047100     05  FILLER      PIC X(54) VALUE SPACES.                              
047200                                                                          
047300 01  WS-DESCRIPTION-LINE.                                                 
047400     05  FILLER      PIC X(13) VALUE "DESCRIPTION: ".                     
047500     05  DESC-O      PIC X(60).                                           
047600     05  FILLER      PIC X(59) VALUE SPACES.                              
047700                                                                          
047800 01  WS-ANSWERED-LINE.                                                    
047900     05  FILLER      PIC X(10) VALUE "ANSWERED: ".                        
048000     05  ANSWERED-O  PIC ZZ9.                                             
048100     05  FILLER      PIC X(04) VALUE " OF ".                              
048200     05  TOTAL-O     PIC ZZ9.                                             
048300     05  FILLER      PIC X(11) VALUE " QUESTIONS ".                       
048400     05  FILLER      PIC X(01) VALUE "(".                                 
048500     05  PROGRESS-O  PIC ZZ9.99.                                          
048600     05  FILLER      PIC X(15) VALUE "% COMPLETE)".                       
048700     05  FILLER      PIC X(72) VALUE SPACES.                              
048800                                                                          
048900 01  WS-RISK-LINE.                                                        
049000     05  FILLER      PIC X(12) VALUE "RISK SCORE: ".                      
049100     05  SCORE-O     PIC ZZ9.                                             
049200     05  FILLER      PIC X(03) VALUE SPACES.                              
049300     05  FILLER      PIC X(10) VALUE "SEVERITY: ".                        
049400     05  SEVERITY-O  PIC X(08).                                           
049500     05  FILLER      PIC X(96) VALUE SPACES.                              
049600                                                                          
049700 01  WS-URGENCY-LINE.                                                     
049800     05  FILLER      PIC X(09) VALUE "URGENCY: ".                         
049900     05  URGENCY-O   PIC X(45).                                           
050000     05  FILLER      PIC X(78) VALUE SPACES.                              
050100                                                                          
050200 01  WS-QUESTION-DETAIL-LINE.                                             
050300     05  FILLER      PIC X(02) VALUE SPACES.                              
050400     05  QTEXT-O     PIC X(60).                                           
050500     05  FILLER      PIC X(01) VALUE SPACES.                              
050600     05  ANS-O       PIC X(40).                                           
050700     05  FILLER      PIC X(01) VALUE SPACES.                              
050800     05  WEIGHT-O    PIC X(06).                                           
050900     05  FILLER      PIC X(22) VALUE SPACES.                              
051000                                                                          
051100 01  WS-RECOMMEND-HDR-LINE.                                               
051200     05  FILLER  PIC X(132) VALUE "RECOMMENDATIONS:".                     
051300                                                                          
051400 01  WS-RECOMMEND-LINE.                                                   
051500     05  FILLER      PIC X(04) VALUE "  - ".                              
051600     05  REC-TEXT-O  PIC X(60).                                           
051700     05  FILLER      PIC X(68) VALUE SPACES.                              
051800                                                                          
051900 01  WS-MEDICATION-HDR-LINE.                                              
052000     05  FILLER  PIC X(132) VALUE "SUGGESTED MEDICATIONS:".               
052100                                                                          
052200 01  WS-MEDICATION-LINE.                                                  
052300     05  FILLER        PIC X(04) VALUE "  - ".                            
052400     05  MED-NAME-O    PIC X(30).                                         
052500     05  FILLER        PIC X(02) VALUE ": ".                              
052600     05  MED-PURPOSE-O PIC X(40).                                         
052700     05  FILLER        PIC X(56) VALUE SPACES.                            
052800                                                                          
052900 01  WS-DISCLAIMER-LINE-1.                                                
053000     05  FILLER  PIC X(132) VALUE                                         
053100         "DISCLAIMER: This assessment is for informational                
053200-        " purposes only and".                                            
053300                                                                          
053400 01  WS-DISCLAIMER-LINE-2.                                                
053500     05  FILLER  PIC X(132) VALUE                                         
053600         "  does not replace professional medical advice.                 
053700-        " Please consult a".                                             
053800                                                                          
053900 01  WS-DISCLAIMER-LINE-3.                                                
054000     05  FILLER  PIC X(132) VALUE                                         
054100         "  healthcare provider for proper diagnosis and                  
054200-        " treatment.".                                                   
054300                                                                          
054400 01  WS-RUN-SUMMARY-BANNER.                                               
054500     05  FILLER  PIC X(132) VALUE "*** RUN SUMMARY ***".                  
054600                                                                          
054700 01  WS-RUN-SESSIONS-LINE.                                                
054800     05  FILLER       PIC X(21) VALUE "SESSIONS PROCESSED: ".             
054900     05  SESS-PROC-O  PIC ZZZZ9.                                          
055000     05  FILLER       PIC X(106) VALUE SPACES.                            
055100                                                                          
055200 01  WS-RUN-HIGH-LINE.                                                    
055300     05  FILLER       PIC X(21) VALUE "  HIGH SEVERITY:    ".             
055400     05  CNT-HIGH-O   PIC ZZZZ9.                                          
055500     05  FILLER       PIC X(106) VALUE SPACES.                            
055600                                                                          
055700 01  WS-RUN-MODERATE-LINE.                                                
055800     05  FILLER       PIC X(21) VALUE "  MODERATE:         ".             
055900     05  CNT-MODERATE-O PIC ZZZZ9.                                        
056000     05  FILLER       PIC X(104) VALUE SPACES.                            
056100                                                                          
056200 01  WS-RUN-LOW-LINE.                                                     
056300     05  FILLER       PIC X(21) VALUE "  LOW:              ".             
056400     05  CNT-LOW-O    PIC ZZZZ9.                                          
056500     05  FILLER       PIC X(106) VALUE SPACES.                            
056600                                                                          
056700 PROCEDURE DIVISION.                                                      
056800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
056900     PERFORM 100-MAINLINE THRU 100-EXIT                                   
057000         UNTIL NO-MORE-SESSION-RECS.                                      
057100     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
057200     MOVE ZERO TO RETURN-CODE.                                            
057300     GOBACK.                                                              
057400                                                                          
057500 000-HOUSEKEEPING.                                                        
057600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
057700     DISPLAY "******** BEGIN JOB SYMASSES ********".                      
057800     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
057900     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
058000     PERFORM 900-READ-SESSION-REC THRU 900-EXIT.                          
058100     IF NO-MORE-SESSION-RECS                                              
058200         MOVE "EMPTY SESSIONS INPUT FILE" TO ABEND-REASON                 
058300         GO TO 1000-ABEND-RTN.                                            
058400 000-EXIT.                                                                
058500     EXIT.                                                                
058600                                                                          
058700 100-MAINLINE.                                                            
058800     MOVE "100-MAINLINE" TO PARA-NAME.                                    
058900     IF NOT HEADER-REC                                                    
059000         MOVE "SESSIONS FILE OUT OF SEQUENCE - EXPECTED H"                
059100                                    TO ABEND-REASON                       
059200         MOVE REC-TYPE              TO ACTUAL-VAL                         
059300         GO TO 1000-ABEND-RTN.                                            
059400     PERFORM 200-NEW-SESSION THRU 200-EXIT.                               
059500 100-EXIT.                                                                
059600     EXIT.                                                                
059700                                                                          
059800 200-NEW-SESSION.                                                         
059900     MOVE "200-NEW-SESSION" TO PARA-NAME.                                 
060000     MOVE SESSION-ID          TO WS-CURRENT-SESSION-ID.                   
060100     MOVE SYMPTOM-TEXT        TO WS-SYMPTOM-TEXT-SAVE.                    
060200     IF DESCRIPTION = SPACES                                              
060300         MOVE SYMPTOM-TEXT    TO WS-DESCRIPTION-SAVE                      
060400     ELSE                                                                 
060500         MOVE DESCRIPTION     TO WS-DESCRIPTION-SAVE                      
060600     END-IF.                                                              
060700                                                                          
060800     PERFORM 210-MATCH-TEMPLATE THRU 210-EXIT.                            
060900     PERFORM 220-BUILD-QUESTION-LIST THRU 220-EXIT.                       
061000                                                                          
061100     MOVE ZERO TO WS-ANSWER-RECS-COUNT, WS-QUESTIONS-ANSWERED.            
061200     MOVE ZERO TO WS-PROGRESS-PCT.                                        
061300                                                                          
061400     PERFORM 900-READ-SESSION-REC THRU 900-EXIT.                          
061500     PERFORM 300-PROCESS-ANSWER-REC THRU 300-EXIT                         
061600         UNTIL NO-MORE-SESSION-RECS OR HEADER-REC.                        
061700                                                                          
061800     PERFORM 400-FINALIZE-SESSION THRU 400-EXIT.                          
061900 200-EXIT.                                                                
062000     EXIT.                                                                
062100                                                                          
062200******************************************************************        
062300*    210-MATCH-TEMPLATE - TEMPLATE MATCHER.  LOWER-CASES THE              
062400*    SYMPTOM TEXT AND SCANS THE KEYWORD TABLE IN ORDER; THE               
062500*    FIRST KEYWORD FOUND IN THE TEXT SELECTS THE TEMPLATE.  NO            
062600*    KEYWORD FOUND DEFAULTS TO THE STOMACH TEMPLATE.                      
062700******************************************************************        
062800 210-MATCH-TEMPLATE.                                                      
062900     MOVE "210-MATCH-TEMPLATE" TO PARA-NAME.                              
063000     MOVE WS-SYMPTOM-TEXT-SAVE TO WS-SYMPTOM-LOWER.                       
063100     INSPECT WS-SYMPTOM-LOWER CONVERTING                                  
063200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                                  
063300         "abcdefghijklmnopqrstuvwxyz".                                    
063400                                                                          
063500     MOVE SPACE TO WS-TEMPLATE-CD.                                        
063600     PERFORM 212-TEST-ONE-TMPL-KYWD THRU 212-EXIT                         
063700         VARYING TK-IDX FROM 1 BY 1                                       
063800         UNTIL TK-IDX > 18 OR WS-TEMPLATE-CD NOT = SPACE.                 
063900                                                                          
064000     IF WS-TEMPLATE-CD = SPACE                                            
064100*        NO KEYWORD MATCHED - DEFAULT TEMPLATE PER SPEC                   
064200         MOVE "S" TO WS-TEMPLATE-CD.                                      
064300                                                                          
064400     IF NOT WS-TEMPLATE-CD IS WS-TEMPLATE-CD-CLASS                        
064500         MOVE "INVALID TEMPLATE CODE AFTER MATCH"                         
064600                                    TO ABEND-REASON                       
064700         MOVE WS-TEMPLATE-CD        TO ACTUAL-VAL                         
064800         GO TO 1000-ABEND-RTN.                                            
064900                                                                          
065000     IF WS-VERBOSE-MODE                                                   
065100         DISPLAY "TEMPLATE MATCHED: " WS-TEMPLATE-CD                      
065200                 " FOR SESSION " WS-CURRENT-SESSION-ID.                   
065300 210-EXIT.                                                                
065400     EXIT.                                                                
065500                                                                          
065600 212-TEST-ONE-TMPL-KYWD.                                                  
065700     MOVE TK-KEYWORD(TK-IDX)     TO WS-KEYWORD-SCAN-PATTERN.              
065800     MOVE TK-KEYWORD-LEN(TK-IDX) TO WS-KEYWORD-SCAN-LEN.                  
065900     PERFORM 215-SCAN-SYMPTOM THRU 215-EXIT.                              
066000     IF KEYWORD-MATCHED                                                   
066100         MOVE TK-TEMPLATE-CD(TK-IDX) TO WS-TEMPLATE-CD.                   
066200 212-EXIT.                                                                
066300     EXIT.                                                                
066400                                                                          
066500 215-SCAN-SYMPTOM.                                                        
066600     MOVE "N" TO WS-MATCH-SW.                                             
066700     COMPUTE WS-KEYWORD-SCAN-LIMIT =                                      
066800         41 - WS-KEYWORD-SCAN-LEN.                                        
066900     PERFORM 216-TEST-ONE-POSITION THRU 216-EXIT                          
067000         VARYING WS-KEYWORD-SCAN-POS FROM 1 BY 1                          
067100         UNTIL WS-KEYWORD-SCAN-POS > WS-KEYWORD-SCAN-LIMIT                
067200               OR KEYWORD-MATCHED.                                        
067300 215-EXIT.                                                                
067400     EXIT.                                                                
067500                                                                          
067600 216-TEST-ONE-POSITION.                                                   
067700     IF WS-SYMPTOM-LOWER                                                  
067800           (WS-KEYWORD-SCAN-POS : WS-KEYWORD-SCAN-LEN)                    
067900         = WS-KEYWORD-SCAN-PATTERN(1:WS-KEYWORD-SCAN-LEN)                 
068000         MOVE "Y" TO WS-MATCH-SW.                                         
068100 216-EXIT.                                                                
068200     EXIT.                                                                
068300                                                                          
068400******************************************************************        
068500*    220-BUILD-QUESTION-LIST - QUESTION BUILDER.  COPIES THE              
068600*    MATCHED TEMPLATE'S BASE QUESTIONS (SEQ 01-12, NOT THE                
068700*    SEQ 99 FOLLOW-UP ROWS) INTO THE SESSION WORKING TABLE, IN            
068800*    QSTNTBL ORDER.                                                       
068900******************************************************************        
069000 220-BUILD-QUESTION-LIST.                                                 
069100     MOVE "220-BUILD-QUESTION-LIST" TO PARA-NAME.                         
069200     MOVE ZERO TO WS-QST-CT.                                              
069300     PERFORM 222-ADD-ONE-QUESTION THRU 222-EXIT                           
069400         VARYING QST-IDX FROM 1 BY 1 UNTIL QST-IDX > 48.                  
069500     MOVE WS-QST-CT TO WS-QUESTIONS-TOTAL.                                
069600 220-EXIT.                                                                
069700     EXIT.                                                                
069800                                                                          
069900 222-ADD-ONE-QUESTION.                                                    
070000     IF QST-TEMPLATE-CD(QST-IDX) NOT = WS-TEMPLATE-CD                     
070100           OR QST-BASE-SEQ(QST-IDX) = "99"                                
070200         GO TO 222-EXIT.                                                  
070300     ADD 1 TO WS-QST-CT.                                                  
070400     MOVE QST-ID(QST-IDX)     TO SQ-QST-ID(WS-QST-CT).                    
070500     MOVE QST-TEXT(QST-IDX)   TO SQ-QST-TEXT(WS-QST-CT).                  
070600     MOVE QST-WEIGHT(QST-IDX) TO SQ-QST-WEIGHT(WS-QST-CT).                
070700     MOVE SPACES              TO SQ-ANSWER-TEXT(WS-QST-CT).               
070800 222-EXIT.                                                                
070900     EXIT.                                                                
071000                                                                          
071100******************************************************************        
071200*    300-PROCESS-ANSWER-REC - ANSWER PROCESSOR.  STORES THE               
071300*    ANSWER, CHECKS FOR A CONDITIONAL FOLLOW-UP, RECOMPUTES               
071400*    PROGRESS, AND READS THE NEXT SESSIONS-FILE RECORD.                   
071500******************************************************************        
071600 300-PROCESS-ANSWER-REC.                                                  
071700     MOVE "300-PROCESS-ANSWER-REC" TO PARA-NAME.                          
071800     ADD 1 TO WS-ANSWER-RECS-COUNT.                                       
071900     MOVE QUESTION-ID  TO WS-CURRENT-QID.                                 
072000     MOVE ANSWER-TEXT  TO WS-CURRENT-ANSWER.                              
072100                                                                          
072200     PERFORM 310-STORE-ANSWER THRU 310-EXIT.                              
072300                                                                          
072400     IF WS-CURRENT-ANSWER NOT = "Skipped"                                 
072500         ADD 1 TO WS-QUESTIONS-ANSWERED.                                  
072600                                                                          
072700     PERFORM 330-CHECK-CONDITIONAL THRU 330-EXIT.                         
072800     PERFORM 320-COMPUTE-PROGRESS THRU 320-EXIT.                          
072900     PERFORM 900-READ-SESSION-REC THRU 900-EXIT.                          
073000 300-EXIT.                                                                
073100     EXIT.                                                                
073200                                                                          
073300 310-STORE-ANSWER.                                                        
073400     PERFORM 345-FIND-QID-IN-SESSION THRU 345-EXIT.                       
073600     IF QID-FOUND                                                         
073700         MOVE WS-CURRENT-ANSWER TO SQ-ANSWER-TEXT(WS-SUB).                
073800 310-EXIT.                                                                
073900     EXIT.                                                                
074000                                                                          
074100******************************************************************        
074200*    320-COMPUTE-PROGRESS - PROGRESS INDICATOR, DISPLAY ONLY.             
074300*    (CURRENT POSITION IN THE ANSWER STREAM) / (TOTAL                     
074400*    QUESTIONS IN THE EXPANDED LIST) * 100, ROUNDED TO TWO                
074500*    DECIMAL PLACES.  ADDED PER CR0388.                                   
074600******************************************************************        
074700 320-COMPUTE-PROGRESS.                                                    
074800     MOVE "320-COMPUTE-PROGRESS" TO PARA-NAME.                            
074900     COMPUTE WS-PROGRESS-PCT ROUNDED =                                    
075000         (WS-ANSWER-RECS-COUNT / WS-QUESTIONS-TOTAL) * 100.               
075100 320-EXIT.                                                                
075200     EXIT.                                                                
075300                                                                          
075400******************************************************************        
075500*    330-CHECK-CONDITIONAL - CHECKS THE JUST-STORED ANSWER                
075600*    AGAINST CNDRULE.  A MATCHING RULE (SAME TEMPLATE, SAME               
075700*    TRIGGER QUESTION, ANSWER LOWER-CASES TO THE TRIGGER                  
075800*    VALUE) PULLS THE FOLLOW-UP QUESTION INTO THE LIST.                   
075900******************************************************************        
076000 330-CHECK-CONDITIONAL.                                                   
076100     MOVE "330-CHECK-CONDITIONAL" TO PARA-NAME.                           
076200     MOVE WS-CURRENT-ANSWER TO WS-ANSWER-LOWER-WORK.                      
076300     INSPECT WS-ANSWER-LOWER-WORK CONVERTING                              
076400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                                  
076500         "abcdefghijklmnopqrstuvwxyz".                                    
076600                                                                          
076700     PERFORM 332-TEST-ONE-CND-RULE THRU 332-EXIT                          
076800         VARYING CND-IDX FROM 1 BY 1 UNTIL CND-IDX > 4.                   
076900 330-EXIT.                                                                
077000     EXIT.                                                                
077100                                                                          
077200 332-TEST-ONE-CND-RULE.                                                   
077300     IF CND-TEMPLATE-CD(CND-IDX) NOT = WS-TEMPLATE-CD                     
077400           OR CND-TRIGGER-QID(CND-IDX) NOT = WS-CURRENT-QID               
077500           OR CND-TRIGGER-ANS(CND-IDX) NOT =                              
077600                               WS-ANSWER-LOWER-WORK                       
077700         GO TO 332-EXIT.                                                  
077800     PERFORM 340-INSERT-FOLLOWUP THRU 340-EXIT.                           
077900 332-EXIT.                                                                
078000     EXIT.                                                                
078100                                                                          
078200 340-INSERT-FOLLOWUP.                                                     
078300     MOVE "340-INSERT-FOLLOWUP" TO PARA-NAME.                             
078400     PERFORM 345-FIND-QID-IN-SESSION THRU 345-EXIT.                       
078500     IF NOT QID-FOUND                                                     
078600         GO TO 340-EXIT.                                                  
078700     MOVE WS-SUB TO WS-TRIGGER-POS.                                       
078800                                                                          
078900     MOVE CND-FOLLOWUP-QID(CND-IDX) TO WS-CURRENT-QID.                    
079000     PERFORM 347-FIND-QID-IN-QSTNTBL THRU 347-EXIT.                       
079100     IF NOT QID-FOUND                                                     
079200         GO TO 340-EXIT.                                                  
079300     MOVE WS-SUB TO WS-FOLLOWUP-ROW.                                      
079400                                                                          
079500     IF WS-QST-CT = 20                                                    
079600*        SESSION TABLE IS FULL - DROP THE FOLLOW-UP RATHER                
079700*        THAN OVERRUN THE TABLE.                                          
079800         GO TO 340-EXIT.                                                  
079900                                                                          
080000     PERFORM 342-SHIFT-ONE-ROW THRU 342-EXIT                              
080100         VARYING WS-SUB FROM WS-QST-CT BY -1                              
080200         UNTIL WS-SUB < WS-TRIGGER-POS + 1.                               
080300                                                                          
080400     ADD 1 TO WS-TRIGGER-POS.                                             
080500     MOVE QST-ID(WS-FOLLOWUP-ROW)                                         
080600                      TO SQ-QST-ID(WS-TRIGGER-POS).                       
080700     MOVE QST-TEXT(WS-FOLLOWUP-ROW)                                       
080800                      TO SQ-QST-TEXT(WS-TRIGGER-POS).                     
080900     MOVE QST-WEIGHT(WS-FOLLOWUP-ROW)                                     
081000                      TO SQ-QST-WEIGHT(WS-TRIGGER-POS).                   
081100     MOVE SPACES      TO SQ-ANSWER-TEXT(WS-TRIGGER-POS).                  
081200                                                                          
081300     ADD 1 TO WS-QST-CT.                                                  
081400     MOVE WS-QST-CT TO WS-QUESTIONS-TOTAL.                                
081500 340-EXIT.                                                                
081600     EXIT.                                                                
081700                                                                          
081800 342-SHIFT-ONE-ROW.                                                       
081900     MOVE SQ-ENTRY(WS-SUB) TO SQ-ENTRY(WS-SUB + 1).                       
082000 342-EXIT.                                                                
082100     EXIT.                                                                
082200                                                                          
082300 345-FIND-QID-IN-SESSION.                                                 
082400     MOVE "N" TO WS-FOUND-SW.                                             
082500     MOVE ZERO TO WS-SUB.                                                 
082600     PERFORM 346-TEST-ONE-SQ-ROW THRU 346-EXIT                            
082700         VARYING WS-SUB FROM 1 BY 1                                       
082800         UNTIL WS-SUB > WS-QST-CT OR QID-FOUND.                           
082900     IF NOT QID-FOUND                                                     
083000         SUBTRACT 1 FROM WS-SUB.                                          
083100 345-EXIT.                                                                
083200     EXIT.                                                                
083300                                                                          
083400 346-TEST-ONE-SQ-ROW.                                                     
083500     IF SQ-QST-ID(WS-SUB) = WS-CURRENT-QID                                
083600         MOVE "Y" TO WS-FOUND-SW.                                         
083700 346-EXIT.                                                                
083800     EXIT.                                                                
083900                                                                          
084000 347-FIND-QID-IN-QSTNTBL.                                                 
084100     MOVE "N" TO WS-FOUND-SW.                                             
084200     PERFORM 348-TEST-ONE-QT-ROW THRU 348-EXIT                            
084300         VARYING WS-SUB FROM 1 BY 1                                       
084400         UNTIL WS-SUB > 48 OR QID-FOUND.                                  
084500     IF NOT QID-FOUND                                                     
084600         SUBTRACT 1 FROM WS-SUB.                                          
084700 347-EXIT.                                                                
084800     EXIT.                                                                
084900                                                                          
085000 348-TEST-ONE-QT-ROW.                                                     
085100     IF QST-TEMPLATE-CD(WS-SUB) = WS-TEMPLATE-CD                          
085200           AND QST-ID(WS-SUB) = WS-CURRENT-QID                            
085300         MOVE "Y" TO WS-FOUND-SW.                                         
085400 348-EXIT.                                                                
085500     EXIT.                                                                
085600                                                                          
085700******************************************************************        
085800*    400-FINALIZE-SESSION - SCORES, CLASSIFIES, PICKS                     
085900*    RECOMMENDATIONS, PRINTS THE SESSION SECTION, AND ROLLS               
086000*    THE SESSION INTO THE RUN TOTALS.                                     
086100******************************************************************        
086200 400-FINALIZE-SESSION.                                                    
086300     MOVE "400-FINALIZE-SESSION" TO PARA-NAME.                            
086400     PERFORM 420-SCORE-QUESTIONS THRU 420-EXIT.                           
086500     PERFORM 440-CLASSIFY-SEVERITY THRU 440-EXIT.                         
086600     PERFORM 450-SELECT-RECOMMENDATIONS THRU 450-EXIT.                    
086700                                                                          
086800     PERFORM 700-WRITE-SESSION-HDR THRU 700-EXIT.                         
086900     PERFORM 710-WRITE-QUESTION-DETAIL THRU 710-EXIT                      
087000         VARYING SQ-IDX FROM 1 BY 1 UNTIL SQ-IDX > WS-QST-CT.             
087100     PERFORM 720-WRITE-RECOMMENDATIONS THRU 720-EXIT.                     
087200     PERFORM 730-WRITE-MEDICATIONS THRU 730-EXIT.                         
087300     PERFORM 740-WRITE-DISCLAIMER THRU 740-EXIT.                          
087400                                                                          
087500     PERFORM 460-ACCUM-RUN-TOTALS THRU 460-EXIT.                          
087600     ADD 1 TO WS-SESSIONS-PROCESSED.                                      
087700 400-EXIT.                                                                
087800     EXIT.                                                                
087900                                                                          
088000******************************************************************        
088100*    420-SCORE-QUESTIONS - RISK SCORER.  CALLS RSKCALC ONCE               
088200*    PER QUESTION AND ACCUMULATES THE POINTS RETURNED.                    
088300******************************************************************        
088400 420-SCORE-QUESTIONS.                                                     
088500     MOVE "420-SCORE-QUESTIONS" TO PARA-NAME.                             
088600     MOVE ZERO TO WS-RISK-SCORE.                                          
088700     PERFORM 422-SCORE-ONE-QUESTION THRU 422-EXIT                         
088800         VARYING SQ-IDX FROM 1 BY 1 UNTIL SQ-IDX > WS-QST-CT.             
088900 420-EXIT.                                                                
089000     EXIT.                                                                
089100                                                                          
089200 422-SCORE-ONE-QUESTION.                                                  
089300     IF SQ-ANSWER-TEXT(SQ-IDX) = SPACES                                   
089400         MOVE "Not answered" TO CALC-ANSWER-TEXT                          
089500     ELSE                                                                 
089600         MOVE SQ-ANSWER-TEXT(SQ-IDX) TO CALC-ANSWER-TEXT.                 
089700     MOVE SQ-QST-WEIGHT(SQ-IDX) TO CALC-QST-WEIGHT.                       
089800     CALL "RSKCALC" USING RISK-CALC-REC, RETURN-CD.                       
089900     ADD CALC-RISK-POINTS TO WS-RISK-SCORE.                               
090000 422-EXIT.                                                                
090100     EXIT.                                                                
090200                                                                          
090300******************************************************************        
090400*    440-CLASSIFY-SEVERITY - SEVERITY CLASSIFIER.  15 AND UP              
090500*    IS HIGH, 8 THROUGH 14 IS MODERATE, ANYTHING ELSE IS LOW.             
090600*    THRESHOLDS PER CLINICAL AFFAIRS MEMO 95-118.                         
090700******************************************************************        
090800 440-CLASSIFY-SEVERITY.                                                   
090900     MOVE "440-CLASSIFY-SEVERITY" TO PARA-NAME.                           
091000     EVALUATE TRUE                                                        
091100         WHEN WS-RISK-SCORE >= 15                                         
091200             MOVE "High" TO WS-SEVERITY                                   
091300             MOVE "Seek immediate medical attention"                      
091400                                  TO WS-URGENCY                           
091500         WHEN WS-RISK-SCORE >= 8                                          
091600             MOVE "Moderate" TO WS-SEVERITY                               
091700             MOVE "Consult a doctor within 24 hours"                      
091800                                  TO WS-URGENCY                           
091900         WHEN OTHER                                                       
092000             MOVE "Low" TO WS-SEVERITY                                    
092100             MOVE "Monitor symptoms, see doctor if worsens"               
092200                                  TO WS-URGENCY                           
092300     END-EVALUATE.                                                        
092400 440-EXIT.                                                                
092500     EXIT.                                                                
092600                                                                          
092700******************************************************************        
092800*    450-SELECT-RECOMMENDATIONS - RECOMMENDATION ENGINE.                  
092900*    SCANS THE SYMPTOM TEXT AGAINST THE RECOMMENDATION KEYWORD            
093000*    TABLE; FIRST MATCH SELECTS THE RECOMMENDATION SET.  NO               
093100*    MATCH LEAVES THE SET CODE AT SPACE (NO RECOMMENDATIONS).             
093200******************************************************************        
093300 450-SELECT-RECOMMENDATIONS.                                              
093400     MOVE "450-SELECT-RECOMMENDATIONS" TO PARA-NAME.                      
093500     MOVE SPACE TO WS-RECOMMEND-SET-CD.                                   
093600     PERFORM 452-TEST-ONE-RECKW THRU 452-EXIT                             
093700         VARYING RK-IDX FROM 1 BY 1                                       
093800         UNTIL RK-IDX > 5 OR WS-RECOMMEND-SET-CD NOT = SPACE.             
093900 450-EXIT.                                                                
094000     EXIT.                                                                
094100                                                                          
094200 452-TEST-ONE-RECKW.                                                      
094300     MOVE RK-KEYWORD(RK-IDX)     TO WS-KEYWORD-SCAN-PATTERN.              
094400     MOVE RK-KEYWORD-LEN(RK-IDX) TO WS-KEYWORD-SCAN-LEN.                  
094500     PERFORM 215-SCAN-SYMPTOM THRU 215-EXIT.                              
094600     IF KEYWORD-MATCHED                                                   
094700         MOVE RK-SET-CD(RK-IDX) TO WS-RECOMMEND-SET-CD.                   
094800 452-EXIT.                                                                
094900     EXIT.                                                                
095000                                                                          
095100 460-ACCUM-RUN-TOTALS.                                                    
095200     MOVE "460-ACCUM-RUN-TOTALS" TO PARA-NAME.                            
095300     EVALUATE TRUE                                                        
095400         WHEN SEVERITY-HIGH                                               
095500             ADD 1 TO WS-CNT-HIGH                                         
095600         WHEN SEVERITY-MODERATE                                           
095700             ADD 1 TO WS-CNT-MODERATE                                     
095800         WHEN OTHER                                                       
095900             ADD 1 TO WS-CNT-LOW                                          
096000     END-EVALUATE.                                                        
096100 460-EXIT.                                                                
096200     EXIT.                                                                
096300                                                                          
096400 700-WRITE-SESSION-HDR.                                                   
096500     MOVE "700-WRITE-SESSION-HDR" TO PARA-NAME.                           
096600     WRITE RPT-REC FROM WS-BLANK-LINE  AFTER ADVANCING 1.                 
096700     WRITE RPT-REC FROM WS-BANNER-LINE AFTER ADVANCING 1.                 
096800                                                                          
096900     MOVE WS-CURRENT-SESSION-ID TO SESS-ID-O.                             
097000     MOVE WS-SYMPTOM-TEXT-SAVE  TO SYMPTOM-O.                             
097100     WRITE RPT-REC FROM WS-SESSION-LINE AFTER ADVANCING 1.                
097200                                                                          
097300     MOVE WS-DESCRIPTION-SAVE TO DESC-O.                                  
097400     WRITE RPT-REC FROM WS-DESCRIPTION-LINE AFTER ADVANCING 1.            
097500                                                                          
097600     MOVE WS-QUESTIONS-ANSWERED TO ANSWERED-O.                            
097700     MOVE WS-QUESTIONS-TOTAL    TO TOTAL-O.                               
097800     MOVE WS-PROGRESS-PCT       TO PROGRESS-O.                            
097900     WRITE RPT-REC FROM WS-ANSWERED-LINE AFTER ADVANCING 1.               
098000                                                                          
098100     MOVE WS-RISK-SCORE TO SCORE-O.                                       
098200     MOVE WS-SEVERITY   TO SEVERITY-O.                                    
098300     WRITE RPT-REC FROM WS-RISK-LINE AFTER ADVANCING 1.                   
098400                                                                          
098500     MOVE WS-URGENCY TO URGENCY-O.                                        
098600     WRITE RPT-REC FROM WS-URGENCY-LINE AFTER ADVANCING 1.                
098700 700-EXIT.                                                                
098800     EXIT.                                                                
098900                                                                          
099000 710-WRITE-QUESTION-DETAIL.                                               
099100     MOVE "710-WRITE-QUESTION-DETAIL" TO PARA-NAME.                       
099200     MOVE SQ-QST-TEXT(SQ-IDX) TO QTEXT-O.                                 
099300     IF SQ-ANSWER-TEXT(SQ-IDX) = SPACES                                   
099400         MOVE "Not answered" TO ANS-O                                     
099500     ELSE                                                                 
099600         MOVE SQ-ANSWER-TEXT(SQ-IDX) TO ANS-O                             
099700     END-IF.                                                              
099800     MOVE SQ-QST-WEIGHT(SQ-IDX) TO WEIGHT-O.                              
099900     WRITE RPT-REC FROM WS-QUESTION-DETAIL-LINE                           
100000                       AFTER ADVANCING 1.                                 
100100 710-EXIT.                                                                
100200     EXIT.                                                                
100300                                                                          
100400 720-WRITE-RECOMMENDATIONS.                                               
100500     MOVE "720-WRITE-RECOMMENDATIONS" TO PARA-NAME.                       
100600     IF WS-RECOMMEND-SET-CD = SPACE                                       
100700         GO TO 720-EXIT.                                                  
100800     WRITE RPT-REC FROM WS-RECOMMEND-HDR-LINE                             
100900                       AFTER ADVANCING 1.                                 
101000     PERFORM 722-WRITE-ONE-RECLINE THRU 722-EXIT                          
101100         VARYING RT-IDX FROM 1 BY 1 UNTIL RT-IDX > 19.                    
101200 720-EXIT.                                                                
101300     EXIT.                                                                
101400                                                                          
101500 722-WRITE-ONE-RECLINE.                                                   
101600     IF RT-SET-CD(RT-IDX) NOT = WS-RECOMMEND-SET-CD                       
101700         GO TO 722-EXIT.                                                  
101800     MOVE RT-TEXT(RT-IDX) TO REC-TEXT-O.                                  
101900     WRITE RPT-REC FROM WS-RECOMMEND-LINE AFTER ADVANCING 1.              
102000 722-EXIT.                                                                
102100     EXIT.                                                                
102200                                                                          
102300 730-WRITE-MEDICATIONS.                                                   
102400     MOVE "730-WRITE-MEDICATIONS" TO PARA-NAME.                           
102500     IF WS-RECOMMEND-SET-CD = SPACE                                       
102600         GO TO 730-EXIT.                                                  
102700     WRITE RPT-REC FROM WS-MEDICATION-HDR-LINE                            
102800                       AFTER ADVANCING 1.                                 
102900     PERFORM 732-WRITE-ONE-MEDLINE THRU 732-EXIT                          
103000         VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > 11.                    
103100 730-EXIT.                                                                
103200     EXIT.                                                                
103300                                                                          
103400 732-WRITE-ONE-MEDLINE.                                                   
103500     IF MT-SET-CD(MT-IDX) NOT = WS-RECOMMEND-SET-CD                       
103600         GO TO 732-EXIT.                                                  
103700     MOVE MT-MED-NAME(MT-IDX)    TO MED-NAME-O.                           
103800     MOVE MT-MED-PURPOSE(MT-IDX) TO MED-PURPOSE-O.                        
103900     WRITE RPT-REC FROM WS-MEDICATION-LINE AFTER ADVANCING 1.             
104000 732-EXIT.                                                                
104100     EXIT.                                                                
104200                                                                          
104300 740-WRITE-DISCLAIMER.                                                    
104400     MOVE "740-WRITE-DISCLAIMER" TO PARA-NAME.                            
104500     WRITE RPT-REC FROM WS-DISCLAIMER-LINE-1 AFTER ADVANCING 1.           
104600     WRITE RPT-REC FROM WS-DISCLAIMER-LINE-2 AFTER ADVANCING 1.           
104700     WRITE RPT-REC FROM WS-DISCLAIMER-LINE-3 AFTER ADVANCING 1.           
104800 740-EXIT.                                                                
104900     EXIT.                                                                
105000                                                                          
105100 800-OPEN-FILES.                                                          
105200     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
105300     OPEN INPUT SESSIONS-FILE.                                            
105400     OPEN OUTPUT REPORT-FILE, SYSOUT.                                     
105500 800-EXIT.                                                                
105600     EXIT.                                                                
105700                                                                          
105800 850-CLOSE-FILES.                                                         
105900     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
106000     CLOSE SESSIONS-FILE, REPORT-FILE, SYSOUT.                            
106100 850-EXIT.                                                                
106200     EXIT.                                                                
106300                                                                          
106400 900-READ-SESSION-REC.                                                    
106500     MOVE "900-READ-SESSION-REC" TO PARA-NAME.                            
106600     READ SESSIONS-FILE INTO WS-SESSION-INPUT-REC                         
106700         AT END                                                           
106800             MOVE "10" TO SESS-FCODE                                      
106900     END-READ.                                                            
107000 900-EXIT.                                                                
107100     EXIT.                                                                
107200                                                                          
107300 900-CLEANUP.                                                             
107400     MOVE "900-CLEANUP" TO PARA-NAME.                                     
107500     PERFORM 950-WRITE-RUN-SUMMARY THRU 950-EXIT.                         
107600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
107700     DISPLAY "******** NORMAL END OF JOB SYMASSES ********".              
107800 900-EXIT.                                                                
107900     EXIT.                                                                
108000                                                                          
108100 950-WRITE-RUN-SUMMARY.                                                   
108200     MOVE "950-WRITE-RUN-SUMMARY" TO PARA-NAME.                           
108300     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING NEXT-PAGE.          
108400     WRITE RPT-REC FROM WS-RUN-SUMMARY-BANNER                             
108500                       AFTER ADVANCING 1.                                 
108600                                                                          
108700     MOVE WS-SESSIONS-PROCESSED TO SESS-PROC-O.                           
108800     WRITE RPT-REC FROM WS-RUN-SESSIONS-LINE AFTER ADVANCING 1.           
108900                                                                          
109000     MOVE WS-CNT-HIGH TO CNT-HIGH-O.                                      
109100     WRITE RPT-REC FROM WS-RUN-HIGH-LINE AFTER ADVANCING 1.               
109200                                                                          
109300     MOVE WS-CNT-MODERATE TO CNT-MODERATE-O.                              
109400     WRITE RPT-REC FROM WS-RUN-MODERATE-LINE AFTER ADVANCING 1.           
109500                                                                          
109600     MOVE WS-CNT-LOW TO CNT-LOW-O.                                        
109700     WRITE RPT-REC FROM WS-RUN-LOW-LINE AFTER ADVANCING 1.                
109800 950-EXIT.                                                                
109900     EXIT.                                                                
110000                                                                          
110100 1000-ABEND-RTN.                                                          
110200     WRITE SYSOUT-REC FROM ABEND-REC.                                     
110300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
110400     DISPLAY "*** ABNORMAL END OF JOB-SYMASSES ***"                       
110500             UPON CONSOLE.                                                
110600     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
