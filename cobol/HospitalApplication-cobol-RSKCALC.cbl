000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  RSKCALC.                                                    
000300 AUTHOR. R VASQUEZ-MORA.                                                  
000400 INSTALLATION. COBOL DEV CENTER.                                          
000500 DATE-WRITTEN. 02/17/94.                                                  
000600 DATE-COMPILED. 02/17/94.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          RSKCALC SCORES A SINGLE ANSWERED (OR UNANSWERED)               
001300*          QUESTION AGAINST THE HIGH-RISK ANSWER PATTERN LIST             
001400*          AND RETURNS THE POINTS TO ADD TO THE SESSION'S                 
001500*          RUNNING RISK SCORE.  CALLED ONCE PER QUESTION FROM             
001600*          SYMASSES PARAGRAPH 420-SCORE-QUESTIONS.                        
001700*                                                                         
001800*          SPLIT OUT AS ITS OWN LOAD MODULE SO CLINICAL AFFAIRS           
001900*          CAN REVISE THE PATTERN LIST WITHOUT A RECOMPILE OF             
002000*          THE MAIN DRIVER (SEE CR0271 BELOW).                            
002100******************************************************************        
002200*                                                                         
002300*  CHANGE LOG                                                             
002400*                                                                         
002500* 02/17/94  RVM  CR0271  INITIAL RELEASE - SPLIT OUT OF SYMASSES          
002600*                        SO CLINICAL AFFAIRS CAN MAINTAIN THE             
002700*                        HIGH-RISK PATTERN LIST WITHOUT TOUCHING          
002800*                        THE MAIN DRIVER.                                 
002900* 05/30/95  DPK  CR0299  WEIGHT-TO-POINTS TABLE ALIGNED WITH              
003000*                        CLINICAL AFFAIRS MEMO 95-118.                    
003100* 01/09/98  DPK  Y2K-014 YEAR 2000 READINESS REVIEW - NO DATE             
003200*                        FIELDS IN THIS SUBPROGRAM, NO CHANGE             
003300*                        REQUIRED.                                        
003400* 08/21/99  DPK  Y2K-014 FOLLOW-UP REVIEW, SECOND PASS -                  
003500*                        CONFIRMED.                                       
003600* 11/12/02  LKH  CR0371  ADDED "ABOVE 103" AND "7-9" HIGH-RISK            
003700*                        PATTERNS FOR THE FEVER AND STOMACH-              
003800*                        SEVERITY QUESTIONS.                              
003900* 06/06/07  MWB  CR0420  NO LOGIC CHANGE - COMMENT CLEANUP ONLY.          
004000******************************************************************        
004100                                                                          
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-390.                                                
004500 OBJECT-COMPUTER. IBM-390.                                                
004600 SPECIAL-NAMES.                                                           
004700     CLASS WS-DIGIT-CLASS IS "0" THRU "9".                                
004800                                                                          
004900 DATA DIVISION.                                                           
005000 WORKING-STORAGE SECTION.                                                 
005100                                                                          
005200******************************************************************        
005300*    ANSWERS OF SKIPPED OR NOT ANSWERED SCORE ZERO WITHOUT                
005400*    RUNNING THE PATTERN SCAN AT ALL - SHORT-CIRCUIT TABLE.               
005500******************************************************************        
005600 01  WS-ZERO-SCORE-LITERALS-DATA.                                         
005700     05  FILLER            PIC X(20) VALUE "skipped".                     
005800     05  FILLER            PIC X(20) VALUE "not answered".                
005900 01  WS-ZERO-SCORE-LITERALS                                               
006000               REDEFINES WS-ZERO-SCORE-LITERALS-DATA.                     
006100     05  ZS-LITERAL OCCURS 2 TIMES                                        
006200                   INDEXED BY ZS-IDX                                      
006300                   PIC X(20).                                             
006400                                                                          
006500******************************************************************        
006600*    HIGH-RISK ANSWER SUBSTRING PATTERNS (BUSINESS RULE - RISK            
006700*    SCORER).  AN ANSWER IS HIGH-RISK IF, LOWER-CASED, IT                 
006800*    CONTAINS ANY ONE OF THESE - A SINGLE HIT IS ENOUGH, THE              
006900*    SCAN STOPS AT THE FIRST MATCH.                                       
007000******************************************************************        
007100 01  WS-HIGH-RISK-PATTERNS-DATA.                                          
007200     05  FILLER            PIC X(20) VALUE "yes".                         
007300     05  FILLER            PIC 9(02) VALUE 3.                             
007400     05  FILLER            PIC X(20) VALUE "severe".                      
007500     05  FILLER            PIC 9(02) VALUE 6.                             
007600     05  FILLER            PIC X(20) VALUE "more than 3 days".            
007700     05  FILLER            PIC 9(02) VALUE 17.                            
007800     05  FILLER            PIC X(20) VALUE "above 103".                   
007900     05  FILLER            PIC 9(02) VALUE 9.                             
008000     05  FILLER            PIC X(20) VALUE "7-9".                         
008100     05  FILLER            PIC 9(02) VALUE 3.                             
008200     05  FILLER            PIC X(20) VALUE "10".                          
008300     05  FILLER            PIC 9(02) VALUE 2.                             
008400 01  WS-HIGH-RISK-PATTERNS                                                
008500               REDEFINES WS-HIGH-RISK-PATTERNS-DATA.                      
008600     05  HR-PATTERN OCCURS 6 TIMES                                        
008700                   INDEXED BY HR-IDX.                                     
008800         10  HR-PATTERN-TEXT      PIC X(20).                              
008900         10  HR-PATTERN-LEN       PIC 9(02).                              
009000                                                                          
009100******************************************************************        
009200*    QUESTION WEIGHT TO RISK POINTS (BUSINESS RULE - RISK                 
009300*    SCORER).  HIGH = 3, MEDIUM = 2, ANY OTHER WEIGHT                     
009400*    (INCLUDING LOW) = 1 - SEE CLINICAL AFFAIRS MEMO 95-118.              
009500******************************************************************        
009600 01  WS-WEIGHT-POINTS-TABLE-DATA.                                         
009700     05  FILLER            PIC X(06) VALUE "high".                        
009800     05  FILLER            PIC 9(01) VALUE 3.                             
009900     05  FILLER            PIC X(06) VALUE "medium".                      
010000     05  FILLER            PIC 9(01) VALUE 2.                             
010100     05  FILLER            PIC X(06) VALUE "low".                         
010200     05  FILLER            PIC 9(01) VALUE 1.                             
010300 01  WS-WEIGHT-POINTS-TABLE                                               
010400               REDEFINES WS-WEIGHT-POINTS-TABLE-DATA.                     
010500     05  WT-ENTRY OCCURS 3 TIMES                                          
010600                 INDEXED BY WT-IDX.                                       
010700         10  WT-WEIGHT-TEXT       PIC X(06).                              
010800         10  WT-POINTS            PIC 9(01).                              
010900                                                                          
011000 01  WS-WORK-FIELDS.                                                      
011100     05  WS-ANSWER-WORK           PIC X(40).                              
011200     05  WS-CURRENT-PATTERN       PIC X(20).                              
011300     05  WS-SCAN-POS              PIC 9(02) COMP.                         
011400     05  WS-SCAN-LIMIT            PIC 9(02) COMP.                         
011500                                                                          
011600 01  WS-SWITCHES.                                                         
011700     05  WS-HIGH-RISK-SW          PIC X(01).                              
011800         88  HIGH-RISK-FOUND      VALUE "Y".                              
011900     05  WS-ZERO-SCORE-SW         PIC X(01).                              
012000         88  ZERO-SCORE-ANSWER    VALUE "Y".                              
012100     05  WS-WEIGHT-FOUND-SW       PIC X(01).                              
012200         88  WEIGHT-FOUND         VALUE "Y".                              
012300                                                                          
012400 LINKAGE SECTION.                                                         
012500 01  RISK-CALC-REC.                                                       
012600     05  CALC-ANSWER-TEXT           PIC X(40).                            
012700     05  CALC-QST-WEIGHT            PIC X(06).                            
012800     05  CALC-RISK-POINTS           PIC 9(02) COMP.                       
012900                                                                          
013000 01  RETURN-CD                 PIC 9(04) COMP.                            
013100                                                                          
013200 PROCEDURE DIVISION USING RISK-CALC-REC, RETURN-CD.                       
013300     PERFORM 100-CHECK-ZERO-SCORE THRU 100-EXIT.                          
013400     IF ZERO-SCORE-ANSWER                                                 
013500         MOVE ZERO TO CALC-RISK-POINTS                                    
013600     ELSE                                                                 
013700         PERFORM 200-CHECK-HIGH-RISK THRU 200-EXIT                        
013800         PERFORM 300-SCORE-BY-WEIGHT THRU 300-EXIT                        
013900     END-IF.                                                              
014000                                                                          
014100     MOVE ZERO TO RETURN-CD.                                              
014200     GOBACK.                                                              
014300                                                                          
014400 100-CHECK-ZERO-SCORE.                                                    
014500     MOVE CALC-ANSWER-TEXT TO WS-ANSWER-WORK.                             
014600     INSPECT WS-ANSWER-WORK CONVERTING                                    
014700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                                  
014800         "abcdefghijklmnopqrstuvwxyz".                                    
014900                                                                          
015000     MOVE "N" TO WS-ZERO-SCORE-SW.                                        
015100     SET ZS-IDX TO 1.                                                     
015200     SEARCH ZS-LITERAL                                                    
015300         AT END                                                           
015400             MOVE "N" TO WS-ZERO-SCORE-SW                                 
015500         WHEN ZS-LITERAL(ZS-IDX) = WS-ANSWER-WORK(1:20)                   
015600             MOVE "Y" TO WS-ZERO-SCORE-SW                                 
015700     END-SEARCH.                                                          
015800 100-EXIT.                                                                
015900     EXIT.                                                                
016000                                                                          
016100 200-CHECK-HIGH-RISK.                                                     
016200     MOVE "N" TO WS-HIGH-RISK-SW.                                         
016300     PERFORM 210-SCAN-FOR-PATTERN THRU 210-EXIT                           
016400         VARYING HR-IDX FROM 1 BY 1                                       
016500         UNTIL HR-IDX > 6 OR HIGH-RISK-FOUND.                             
016600 200-EXIT.                                                                
016700     EXIT.                                                                
016800                                                                          
016900 210-SCAN-FOR-PATTERN.                                                    
017000     MOVE HR-PATTERN-TEXT(HR-IDX) TO WS-CURRENT-PATTERN.                  
017100     COMPUTE WS-SCAN-LIMIT =                                              
017200         41 - HR-PATTERN-LEN(HR-IDX).                                     
017300     PERFORM 212-TEST-ONE-POSITION THRU 212-EXIT                          
017400         VARYING WS-SCAN-POS FROM 1 BY 1                                  
017500         UNTIL WS-SCAN-POS > WS-SCAN-LIMIT                                
017600               OR HIGH-RISK-FOUND.                                        
017700 210-EXIT.                                                                
017800     EXIT.                                                                
017900                                                                          
018000 212-TEST-ONE-POSITION.                                                   
018100     IF WS-ANSWER-WORK                                                    
018200           (WS-SCAN-POS : HR-PATTERN-LEN(HR-IDX))                         
018300         = WS-CURRENT-PATTERN(1:HR-PATTERN-LEN(HR-IDX))                   
018400         MOVE "Y" TO WS-HIGH-RISK-SW.                                     
018500 212-EXIT.                                                                
018600     EXIT.                                                                
018700                                                                          
018800 300-SCORE-BY-WEIGHT.                                                     
018900     IF NOT HIGH-RISK-FOUND                                               
019000         MOVE ZERO TO CALC-RISK-POINTS                                    
019100         GO TO 300-EXIT.                                                  
019200                                                                          
019300     MOVE "N" TO WS-WEIGHT-FOUND-SW.                                      
019400     SET WT-IDX TO 1.                                                     
019500     SEARCH WT-ENTRY                                                      
019600         AT END                                                           
019700             MOVE "N" TO WS-WEIGHT-FOUND-SW                               
019800         WHEN WT-WEIGHT-TEXT(WT-IDX) = CALC-QST-WEIGHT                    
019900             MOVE "Y" TO WS-WEIGHT-FOUND-SW                               
020000             MOVE WT-POINTS(WT-IDX) TO CALC-RISK-POINTS                   
020100     END-SEARCH.                                                          
020200                                                                          
020300     IF NOT WEIGHT-FOUND                                                  
020400*        UNRECOGNIZED WEIGHT TEXT - SCORE AS LOW PER SPEC                 
020500         MOVE 1 TO CALC-RISK-POINTS.                                      
020600 300-EXIT.                                                                
020700     EXIT.                                                                
