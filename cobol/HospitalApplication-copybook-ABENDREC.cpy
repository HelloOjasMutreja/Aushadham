000100******************************************************************        
000200*    ABENDREC  -  STANDARD ABEND / DUMP RECORD                            
000300*                                                                         
000400*    SHOP-STANDARD LAYOUT WRITTEN TO SYSOUT WHEN A PROGRAM                
000500*    FORCES AN ABEND (SEE 1000-ABEND-RTN IN SYMASSES).  SAME              
000600*    SHAPE USED ACROSS THE PATIENT-ACCOUNTING SUITE -- KEPT               
000700*    HERE SO THE ASSESSMENT SUITE PRODUCES THE SAME DUMP                  
000800*    FORMAT THE OPERATORS ALREADY KNOW HOW TO READ.                       
000900******************************************************************        
001000 01  ABEND-REC.                                                           
001100     05  FILLER                    PIC X(12)                              
001200                                    VALUE "** ABEND **".                  
001300     05  PARA-NAME                 PIC X(30).                             
001400     05  ABEND-REASON              PIC X(60).                             
001500     05  EXPECTED-VAL              PIC X(10).                             
001600     05  ACTUAL-VAL                PIC X(10).                             
001700     05  FILLER                    PIC X(10) VALUE SPACES.                
