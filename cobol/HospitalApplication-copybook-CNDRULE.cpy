000100******************************************************************        
000200*    CNDRULE  -  CONDITIONAL FOLLOW-UP QUESTION RULES                     
000300*                                                                         
000400*    WHEN THE ANSWER RECORDED FOR CND-TRIGGER-QID (WITHIN A               
000500*    GIVEN TEMPLATE) MATCHES CND-TRIGGER-ANS, LOWER-CASED,                
000600*    SYMASSES INSERTS THE FOLLOW-UP QUESTION CND-FOLLOWUP-QID             
000700*    INTO THE SESSION'S QUESTION LIST IMMEDIATELY BEHIND THE              
000800*    TRIGGER QUESTION.  THE FOLLOW-UP QUESTION'S OWN TEXT/                
000900*    TYPE/WEIGHT/OPTIONS LIVE IN QSTNTBL AS A SEQ '99' ROW.               
001000******************************************************************        
001100 01  WS-CONDITION-TABLE-DATA.                                             
001200*  RULE 1 -- STOMACH: NAUSEA=YES PULLS IN VOMIT_FREQUENCY                 
001300     05  FILLER            PIC X(01) VALUE "S".                           
001400     05  FILLER            PIC X(16) VALUE "nausea".                      
001500     05  FILLER            PIC X(40) VALUE                                
001600         "yes".                                                           
001700     05  FILLER            PIC X(16) VALUE "vomit_frequency".             
001800*  RULE 2 -- STOMACH: RECENT_MEAL=YES PULLS IN FOOD_TYPE                  
001900     05  FILLER            PIC X(01) VALUE "S".                           
002000     05  FILLER            PIC X(16) VALUE "recent_meal".                 
002100     05  FILLER            PIC X(40) VALUE                                
002200         "yes".                                                           
002300     05  FILLER            PIC X(16) VALUE "food_type".                   
002400*  RULE 3 -- HEADACHE: MEDICATION=YES PULLS IN MED_EFFECT                 
002500     05  FILLER            PIC X(01) VALUE "H".                           
002600     05  FILLER            PIC X(16) VALUE "medication".                  
002700     05  FILLER            PIC X(40) VALUE                                
002800         "yes".                                                           
002900     05  FILLER            PIC X(16) VALUE "med_effect".                  
003000*  RULE 4 -- FEVER: COUGH=YES PULLS IN COUGH_TYPE                         
003100     05  FILLER            PIC X(01) VALUE "F".                           
003200     05  FILLER            PIC X(16) VALUE "cough".                       
003300     05  FILLER            PIC X(40) VALUE                                
003400         "yes".                                                           
003500     05  FILLER            PIC X(16) VALUE "cough_type".                  
003600******************************************************************        
003700*    RE-MAP AS A SEARCHABLE TABLE.                                        
003800******************************************************************        
003900 01  WS-CONDITION-TABLE REDEFINES WS-CONDITION-TABLE-DATA.                
004000     05  CND-ENTRY OCCURS 4 TIMES                                         
004100                   INDEXED BY CND-IDX.                                    
004200         10  CND-TEMPLATE-CD       PIC X(01).                             
004300         10  CND-TRIGGER-QID       PIC X(16).                             
004400         10  CND-TRIGGER-ANS       PIC X(40).                             
004500         10  CND-FOLLOWUP-QID      PIC X(16).                             
