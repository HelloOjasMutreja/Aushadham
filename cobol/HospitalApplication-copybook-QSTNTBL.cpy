000100******************************************************************        
000200*    QSTNTBL  -  QUESTIONNAIRE REFERENCE TABLE                            
000300*                                                                         
000400*    HOLDS THE FOUR STATIC SYMPTOM QUESTIONNAIRES (STOMACH,               
000500*    HEADACHE, FEVER, COUGH) USED BY SYMASSES TO BUILD A                  
000600*    SESSION'S QUESTION LIST.  EACH ROW IS ONE QUESTION, KEYED            
000700*    BY TEMPLATE CODE (S/H/F/C) AND QUESTION ID.  ROWS CARRYING           
000800*    SEQ '99' ARE FOLLOW-UP (CONDITIONAL) QUESTIONS -- THEY ARE           
000900*    NOT PART OF A TEMPLATE'S BASE LIST AND ARE ONLY PULLED IN            
001000*    BY SYMASSES WHEN A CNDRULE TRIGGER FIRES.  MAINTAINED BY             
001100*    HAND -- THERE IS NO ONLINE MAINTENANCE SCREEN FOR THIS               
001200*    TABLE.  ADD A ROW HERE AND A ROW IN CNDRULE.CPY IF THE               
001300*    QUESTION IS A FOLLOW-UP.                                             
001400*                                                                         
001500*    ROW LAYOUT (314 BYTES, WORKING-STORAGE ONLY -- NOT A                 
001600*    FILE RECORD):                                                        
001700*        QST-TEMPLATE-CD    X(01)   S/H/F/C                               
001800*        QST-BASE-SEQ       X(02)   '01'-'12', OR '99' = FOLLOW-UP        
001900*        QST-ID             X(16)                                         
002000*        QST-TEXT           X(80)                                         
002100*        QST-TYPE           X(08)   YES_NO / CHOICE / SCALE               
002200*        QST-WEIGHT         X(06)   HIGH / MEDIUM / LOW                   
002300*        QST-OPT-COUNT      9(01)                                         
002400*        QST-OPTION         X(40)  OCCURS 5                               
002500******************************************************************        
002600 01  WS-QUESTION-TABLE-DATA.                                              
002700*  ROW 01 -- TEMPLATE S  QUESTION hydration                               
002800     05  FILLER            PIC X(01) VALUE "S".                           
002900     05  FILLER            PIC X(02) VALUE "01".                          
003000     05  FILLER            PIC X(16) VALUE "hydration".                   
003100     05  FILLER            PIC X(80) VALUE                                
003200         "Are you able to keep fluids down without vomiting?".            
003300     05  FILLER            PIC X(08) VALUE "yes_no".                      
003400     05  FILLER            PIC X(06) VALUE "high".                        
003500     05  FILLER            PIC 9(01) VALUE 2.                             
003600     05  FILLER            PIC X(40) VALUE                                
003700         "Yes".                                                           
003800     05  FILLER            PIC X(40) VALUE                                
003900         "No".                                                            
004000     05  FILLER            PIC X(40) VALUE                                
004100         SPACES.                                                          
004200     05  FILLER            PIC X(40) VALUE                                
004300         SPACES.                                                          
004400     05  FILLER            PIC X(40) VALUE                                
004500         SPACES.                                                          
004600*  ROW 02 -- TEMPLATE S  QUESTION recent_meal                             
004700     05  FILLER            PIC X(01) VALUE "S".                           
004800     05  FILLER            PIC X(02) VALUE "02".                          
004900     05  FILLER            PIC X(16) VALUE "recent_meal".                 
005000     05  FILLER            PIC X(80) VALUE                                
005100         "Did symptoms begin within a few hours of a meal?".              
005200     05  FILLER            PIC X(08) VALUE "yes_no".                      
005300     05  FILLER            PIC X(06) VALUE "high".                        
005400     05  FILLER            PIC 9(01) VALUE 2.                             
005500     05  FILLER            PIC X(40) VALUE                                
005600         "Yes".                                                           
005700     05  FILLER            PIC X(40) VALUE                                
005800         "No".                                                            
005900     05  FILLER            PIC X(40) VALUE                                
006000         SPACES.                                                          
006100     05  FILLER            PIC X(40) VALUE                                
006200         SPACES.                                                          
006300     05  FILLER            PIC X(40) VALUE                                
006400         SPACES.                                                          
006500*  ROW 03 -- TEMPLATE S  QUESTION pain_location                           
006600     05  FILLER            PIC X(01) VALUE "S".                           
006700     05  FILLER            PIC X(02) VALUE "03".                          
006800     05  FILLER            PIC X(16) VALUE "pain_location".               
006900     05  FILLER            PIC X(80) VALUE                                
007000         "Where is the abdominal pain located?".                          
007100     05  FILLER            PIC X(08) VALUE "choice".                      
007200     05  FILLER            PIC X(06) VALUE "high".                        
007300     05  FILLER            PIC 9(01) VALUE 4.                             
007400     05  FILLER            PIC X(40) VALUE                                
007500         "Upper abdomen".                                                 
007600     05  FILLER            PIC X(40) VALUE                                
007700         "Lower abdomen".                                                 
007800     05  FILLER            PIC X(40) VALUE                                
007900         "All over".                                                      
008000     05  FILLER            PIC X(40) VALUE                                
008100         "Around belly button".                                           
008200     05  FILLER            PIC X(40) VALUE                                
008300         SPACES.                                                          
008400*  ROW 04 -- TEMPLATE S  QUESTION pain_type                               
008500     05  FILLER            PIC X(01) VALUE "S".                           
008600     05  FILLER            PIC X(02) VALUE "04".                          
008700     05  FILLER            PIC X(16) VALUE "pain_type".                   
008800     05  FILLER            PIC X(80) VALUE                                
008900         "How would you describe the pain?".                              
009000     05  FILLER            PIC X(08) VALUE "choice".                      
009100     05  FILLER            PIC X(06) VALUE "medium".                      
009200     05  FILLER            PIC 9(01) VALUE 4.                             
009300     05  FILLER            PIC X(40) VALUE                                
009400         "Sharp/Stabbing".                                                
009500     05  FILLER            PIC X(40) VALUE                                
009600         "Dull/Aching".                                                   
009700     05  FILLER            PIC X(40) VALUE                                
009800         "Cramping".                                                      
009900     05  FILLER            PIC X(40) VALUE                                
010000         "Burning".                                                       
010100     05  FILLER            PIC X(40) VALUE                                
010200         SPACES.                                                          
010300*  ROW 05 -- TEMPLATE S  QUESTION nausea                                  
010400     05  FILLER            PIC X(01) VALUE "S".                           
010500     05  FILLER            PIC X(02) VALUE "05".                          
010600     05  FILLER            PIC X(16) VALUE "nausea".                      
010700     05  FILLER            PIC X(80) VALUE                                
010800         "Are you experiencing nausea or vomiting?".                      
010900     05  FILLER            PIC X(08) VALUE "yes_no".                      
011000     05  FILLER            PIC X(06) VALUE "high".                        
011100     05  FILLER            PIC 9(01) VALUE 2.                             
011200     05  FILLER            PIC X(40) VALUE                                
011300         "Yes".                                                           
011400     05  FILLER            PIC X(40) VALUE                                
011500         "No".                                                            
011600     05  FILLER            PIC X(40) VALUE                                
011700         SPACES.                                                          
011800     05  FILLER            PIC X(40) VALUE                                
011900         SPACES.                                                          
012000     05  FILLER            PIC X(40) VALUE                                
012100         SPACES.                                                          
012200*  ROW 06 -- TEMPLATE S  QUESTION bowel_movement                          
012300     05  FILLER            PIC X(01) VALUE "S".                           
012400     05  FILLER            PIC X(02) VALUE "06".                          
012500     05  FILLER            PIC X(16) VALUE "bowel_movement".              
012600     05  FILLER            PIC X(80) VALUE                                
012700         "Have your bowel movements changed?".                            
012800     05  FILLER            PIC X(08) VALUE "yes_no".                      
012900     05  FILLER            PIC X(06) VALUE "medium".                      
013000     05  FILLER            PIC 9(01) VALUE 2.                             
013100     05  FILLER            PIC X(40) VALUE                                
013200         "Yes".                                                           
013300     05  FILLER            PIC X(40) VALUE                                
013400         "No".                                                            
013500     05  FILLER            PIC X(40) VALUE                                
013600         SPACES.                                                          
013700     05  FILLER            PIC X(40) VALUE                                
013800         SPACES.                                                          
013900     05  FILLER            PIC X(40) VALUE                                
014000         SPACES.                                                          
014100*  ROW 07 -- TEMPLATE S  QUESTION fever                                   
014200     05  FILLER            PIC X(01) VALUE "S".                           
014300     05  FILLER            PIC X(02) VALUE "07".                          
014400     05  FILLER            PIC X(16) VALUE "fever".                       
014500     05  FILLER            PIC X(80) VALUE                                
014600         "Do you have a fever along with the stomach symptoms?".          
014700     05  FILLER            PIC X(08) VALUE "yes_no".                      
014800     05  FILLER            PIC X(06) VALUE "high".                        
014900     05  FILLER            PIC 9(01) VALUE 2.                             
015000     05  FILLER            PIC X(40) VALUE                                
015100         "Yes".                                                           
015200     05  FILLER            PIC X(40) VALUE                                
015300         "No".                                                            
015400     05  FILLER            PIC X(40) VALUE                                
015500         SPACES.                                                          
015600     05  FILLER            PIC X(40) VALUE                                
015700         SPACES.                                                          
015800     05  FILLER            PIC X(40) VALUE                                
015900         SPACES.                                                          
016000*  ROW 08 -- TEMPLATE S  QUESTION exercise                                
016100     05  FILLER            PIC X(01) VALUE "S".                           
016200     05  FILLER            PIC X(02) VALUE "08".                          
016300     05  FILLER            PIC X(16) VALUE "exercise".                    
016400     05  FILLER            PIC X(80) VALUE                                
016500         "Did you exercise heavily before symptoms began?".               
016600     05  FILLER            PIC X(08) VALUE "yes_no".                      
016700     05  FILLER            PIC X(06) VALUE "low".                         
016800     05  FILLER            PIC 9(01) VALUE 2.                             
016900     05  FILLER            PIC X(40) VALUE                                
017000         "Yes".                                                           
017100     05  FILLER            PIC X(40) VALUE                                
017200         "No".                                                            
017300     05  FILLER            PIC X(40) VALUE                                
017400         SPACES.                                                          
017500     05  FILLER            PIC X(40) VALUE                                
017600         SPACES.                                                          
017700     05  FILLER            PIC X(40) VALUE                                
017800         SPACES.                                                          
017900*  ROW 09 -- TEMPLATE S  QUESTION stress                                  
018000     05  FILLER            PIC X(01) VALUE "S".                           
018100     05  FILLER            PIC X(02) VALUE "09".                          
018200     05  FILLER            PIC X(16) VALUE "stress".                      
018300     05  FILLER            PIC X(80) VALUE                                
018400         "Have you been under unusual stress?".                           
018500     05  FILLER            PIC X(08) VALUE "yes_no".                      
018600     05  FILLER            PIC X(06) VALUE "medium".                      
018700     05  FILLER            PIC 9(01) VALUE 2.                             
018800     05  FILLER            PIC X(40) VALUE                                
018900         "Yes".                                                           
019000     05  FILLER            PIC X(40) VALUE                                
019100         "No".                                                            
019200     05  FILLER            PIC X(40) VALUE                                
019300         SPACES.                                                          
019400     05  FILLER            PIC X(40) VALUE                                
019500         SPACES.                                                          
019600     05  FILLER            PIC X(40) VALUE                                
019700         SPACES.                                                          
019800*  ROW 10 -- TEMPLATE S  QUESTION medication                              
019900     05  FILLER            PIC X(01) VALUE "S".                           
020000     05  FILLER            PIC X(02) VALUE "10".                          
020100     05  FILLER            PIC X(16) VALUE "medication".                  
020200     05  FILLER            PIC X(80) VALUE                                
020300         "Are you currently taking any medication?".                      
020400     05  FILLER            PIC X(08) VALUE "yes_no".                      
020500     05  FILLER            PIC X(06) VALUE "medium".                      
020600     05  FILLER            PIC 9(01) VALUE 2.                             
020700     05  FILLER            PIC X(40) VALUE                                
020800         "Yes".                                                           
020900     05  FILLER            PIC X(40) VALUE                                
021000         "No".                                                            
021100     05  FILLER            PIC X(40) VALUE                                
021200         SPACES.                                                          
021300     05  FILLER            PIC X(40) VALUE                                
021400         SPACES.                                                          
021500     05  FILLER            PIC X(40) VALUE                                
021600         SPACES.                                                          
021700*  ROW 11 -- TEMPLATE S  QUESTION duration                                
021800     05  FILLER            PIC X(01) VALUE "S".                           
021900     05  FILLER            PIC X(02) VALUE "11".                          
022000     05  FILLER            PIC X(16) VALUE "duration".                    
022100     05  FILLER            PIC X(80) VALUE                                
022200         "How long have the symptoms lasted?".                            
022300     05  FILLER            PIC X(08) VALUE "choice".                      
022400     05  FILLER            PIC X(06) VALUE "high".                        
022500     05  FILLER            PIC 9(01) VALUE 4.                             
022600     05  FILLER            PIC X(40) VALUE                                
022700         "Less than 1 hour".                                              
022800     05  FILLER            PIC X(40) VALUE                                
022900         "1-3 hours".                                                     
023000     05  FILLER            PIC X(40) VALUE                                
023100         "3-6 hours".                                                     
023200     05  FILLER            PIC X(40) VALUE                                
023300         "More than 6 hours".                                             
023400     05  FILLER            PIC X(40) VALUE                                
023500         SPACES.                                                          
023600*  ROW 12 -- TEMPLATE S  QUESTION severity                                
023700     05  FILLER            PIC X(01) VALUE "S".                           
023800     05  FILLER            PIC X(02) VALUE "12".                          
023900     05  FILLER            PIC X(16) VALUE "severity".                    
024000     05  FILLER            PIC X(80) VALUE                                
024100         "On a scale of 1 to 10, how severe is the pain?".                
024200     05  FILLER            PIC X(08) VALUE "scale".                       
024300     05  FILLER            PIC X(06) VALUE "high".                        
024400     05  FILLER            PIC 9(01) VALUE 4.                             
024500     05  FILLER            PIC X(40) VALUE                                
024600         "1-3 (Mild)".                                                    
024700     05  FILLER            PIC X(40) VALUE                                
024800         "4-6 (Moderate)".                                                
024900     05  FILLER            PIC X(40) VALUE                                
025000         "7-9 (Severe)".                                                  
025100     05  FILLER            PIC X(40) VALUE                                
025200         "10 (Unbearable)".                                               
025300     05  FILLER            PIC X(40) VALUE                                
025400         SPACES.                                                          
025500*  ROW 13 -- TEMPLATE S  QUESTION vomit_frequency                         
025600     05  FILLER            PIC X(01) VALUE "S".                           
025700     05  FILLER            PIC X(02) VALUE "99".                          
025800     05  FILLER            PIC X(16) VALUE "vomit_frequency".             
025900     05  FILLER            PIC X(80) VALUE                                
026000         "How often have you vomited?".                                   
026100     05  FILLER            PIC X(08) VALUE "choice".                      
026200     05  FILLER            PIC X(06) VALUE "high".                        
026300     05  FILLER            PIC 9(01) VALUE 4.                             
026400     05  FILLER            PIC X(40) VALUE                                
026500         "Once".                                                          
026600     05  FILLER            PIC X(40) VALUE                                
026700         "2-3 times".                                                     
026800     05  FILLER            PIC X(40) VALUE                                
026900         "More than 3 times".                                             
027000     05  FILLER            PIC X(40) VALUE                                
027100         "Just nauseous, no vomiting".                                    
027200     05  FILLER            PIC X(40) VALUE                                
027300         SPACES.                                                          
027400*  ROW 14 -- TEMPLATE S  QUESTION food_type                               
027500     05  FILLER            PIC X(01) VALUE "S".                           
027600     05  FILLER            PIC X(02) VALUE "99".                          
027700     05  FILLER            PIC X(16) VALUE "food_type".                   
027800     05  FILLER            PIC X(80) VALUE                                
027900         "What kind of food did you eat before symptoms began?".          
028000     05  FILLER            PIC X(08) VALUE "choice".                      
028100     05  FILLER            PIC X(06) VALUE "medium".                      
028200     05  FILLER            PIC 9(01) VALUE 4.                             
028300     05  FILLER            PIC X(40) VALUE                                
028400         "Street food".                                                   
028500     05  FILLER            PIC X(40) VALUE                                
028600         "Restaurant food".                                               
028700     05  FILLER            PIC X(40) VALUE                                
028800         "Home-cooked but unusual".                                       
028900     05  FILLER            PIC X(40) VALUE                                
029000         "Dairy products".                                                
029100     05  FILLER            PIC X(40) VALUE                                
029200         SPACES.                                                          
029300*  ROW 15 -- TEMPLATE H  QUESTION location                                
029400     05  FILLER            PIC X(01) VALUE "H".                           
029500     05  FILLER            PIC X(02) VALUE "01".                          
029600     05  FILLER            PIC X(16) VALUE "location".                    
029700     05  FILLER            PIC X(80) VALUE                                
029800         "Where is the headache located?".                                
029900     05  FILLER            PIC X(08) VALUE "choice".                      
030000     05  FILLER            PIC X(06) VALUE "high".                        
030100     05  FILLER            PIC 9(01) VALUE 5.                             
030200     05  FILLER            PIC X(40) VALUE                                
030300         "Forehead".                                                      
030400     05  FILLER            PIC X(40) VALUE                                
030500         "Temples".                                                       
030600     05  FILLER            PIC X(40) VALUE                                
030700         "Back of head".                                                  
030800     05  FILLER            PIC X(40) VALUE                                
030900         "One side only".                                                 
031000     05  FILLER            PIC X(40) VALUE                                
031100         "Entire head".                                                   
031200*  ROW 16 -- TEMPLATE H  QUESTION pain_type                               
031300     05  FILLER            PIC X(01) VALUE "H".                           
031400     05  FILLER            PIC X(02) VALUE "02".                          
031500     05  FILLER            PIC X(16) VALUE "pain_type".                   
031600     05  FILLER            PIC X(80) VALUE                                
031700         "How would you describe the pain?".                              
031800     05  FILLER            PIC X(08) VALUE "choice".                      
031900     05  FILLER            PIC X(06) VALUE "high".                        
032000     05  FILLER            PIC 9(01) VALUE 4.                             
032100     05  FILLER            PIC X(40) VALUE                                
032200         "Throbbing/Pulsating".                                           
032300     05  FILLER            PIC X(40) VALUE                                
032400         "Constant pressure".                                             
032500     05  FILLER            PIC X(40) VALUE                                
032600         "Sharp/Stabbing".                                                
032700     05  FILLER            PIC X(40) VALUE                                
032800         "Dull ache".                                                     
032900     05  FILLER            PIC X(40) VALUE                                
033000         SPACES.                                                          
033100*  ROW 17 -- TEMPLATE H  QUESTION triggers                                
033200     05  FILLER            PIC X(01) VALUE "H".                           
033300     05  FILLER            PIC X(02) VALUE "03".                          
033400     05  FILLER            PIC X(16) VALUE "triggers".                    
033500     05  FILLER            PIC X(80) VALUE                                
033600         "What seems to trigger the headache?".                           
033700     05  FILLER            PIC X(08) VALUE "choice".                      
033800     05  FILLER            PIC X(06) VALUE "medium".                      
033900     05  FILLER            PIC 9(01) VALUE 5.                             
034000     05  FILLER            PIC X(40) VALUE                                
034100         "Stress".                                                        
034200     05  FILLER            PIC X(40) VALUE                                
034300         "Lack of sleep".                                                 
034400     05  FILLER            PIC X(40) VALUE                                
034500         "Bright lights".                                                 
034600     05  FILLER            PIC X(40) VALUE                                
034700         "Loud noise".                                                    
034800     05  FILLER            PIC X(40) VALUE                                
034900         "Not sure".                                                      
035000*  ROW 18 -- TEMPLATE H  QUESTION light_sensitivit                        
035100     05  FILLER            PIC X(01) VALUE "H".                           
035200     05  FILLER            PIC X(02) VALUE "04".                          
035300     05  FILLER            PIC X(16) VALUE "light_sensitivit".            
035400     05  FILLER            PIC X(80) VALUE                                
035500         "Are you sensitive to light?".                                   
035600     05  FILLER            PIC X(08) VALUE "yes_no".                      
035700     05  FILLER            PIC X(06) VALUE "high".                        
035800     05  FILLER            PIC 9(01) VALUE 2.                             
035900     05  FILLER            PIC X(40) VALUE                                
036000         "Yes".                                                           
036100     05  FILLER            PIC X(40) VALUE                                
036200         "No".                                                            
036300     05  FILLER            PIC X(40) VALUE                                
036400         SPACES.                                                          
036500     05  FILLER            PIC X(40) VALUE                                
036600         SPACES.                                                          
036700     05  FILLER            PIC X(40) VALUE                                
036800         SPACES.                                                          
036900*  ROW 19 -- TEMPLATE H  QUESTION sound_sensitivit                        
037000     05  FILLER            PIC X(01) VALUE "H".                           
037100     05  FILLER            PIC X(02) VALUE "05".                          
037200     05  FILLER            PIC X(16) VALUE "sound_sensitivit".            
037300     05  FILLER            PIC X(80) VALUE                                
037400         "Are you sensitive to sound?".                                   
037500     05  FILLER            PIC X(08) VALUE "yes_no".                      
037600     05  FILLER            PIC X(06) VALUE "high".                        
037700     05  FILLER            PIC 9(01) VALUE 2.                             
037800     05  FILLER            PIC X(40) VALUE                                
037900         "Yes".                                                           
038000     05  FILLER            PIC X(40) VALUE                                
038100         "No".                                                            
038200     05  FILLER            PIC X(40) VALUE                                
038300         SPACES.                                                          
038400     05  FILLER            PIC X(40) VALUE                                
038500         SPACES.                                                          
038600     05  FILLER            PIC X(40) VALUE                                
038700         SPACES.                                                          
038800*  ROW 20 -- TEMPLATE H  QUESTION nausea                                  
038900     05  FILLER            PIC X(01) VALUE "H".                           
039000     05  FILLER            PIC X(02) VALUE "06".                          
039100     05  FILLER            PIC X(16) VALUE "nausea".                      
039200     05  FILLER            PIC X(80) VALUE                                
039300         "Are you experiencing nausea?".                                  
039400     05  FILLER            PIC X(08) VALUE "yes_no".                      
039500     05  FILLER            PIC X(06) VALUE "high".                        
039600     05  FILLER            PIC 9(01) VALUE 2.                             
039700     05  FILLER            PIC X(40) VALUE                                
039800         "Yes".                                                           
039900     05  FILLER            PIC X(40) VALUE                                
040000         "No".                                                            
040100     05  FILLER            PIC X(40) VALUE                                
040200         SPACES.                                                          
040300     05  FILLER            PIC X(40) VALUE                                
040400         SPACES.                                                          
040500     05  FILLER            PIC X(40) VALUE                                
040600         SPACES.                                                          
040700*  ROW 21 -- TEMPLATE H  QUESTION vision                                  
040800     05  FILLER            PIC X(01) VALUE "H".                           
040900     05  FILLER            PIC X(02) VALUE "07".                          
041000     05  FILLER            PIC X(16) VALUE "vision".                      
041100     05  FILLER            PIC X(80) VALUE                                
041200         "Are you having any vision changes?".                            
041300     05  FILLER            PIC X(08) VALUE "yes_no".                      
041400     05  FILLER            PIC X(06) VALUE "high".                        
041500     05  FILLER            PIC 9(01) VALUE 2.                             
041600     05  FILLER            PIC X(40) VALUE                                
041700         "Yes".                                                           
041800     05  FILLER            PIC X(40) VALUE                                
041900         "No".                                                            
042000     05  FILLER            PIC X(40) VALUE                                
042100         SPACES.                                                          
042200     05  FILLER            PIC X(40) VALUE                                
042300         SPACES.                                                          
042400     05  FILLER            PIC X(40) VALUE                                
042500         SPACES.                                                          
042600*  ROW 22 -- TEMPLATE H  QUESTION frequency                               
042700     05  FILLER            PIC X(01) VALUE "H".                           
042800     05  FILLER            PIC X(02) VALUE "08".                          
042900     05  FILLER            PIC X(16) VALUE "frequency".                   
043000     05  FILLER            PIC X(80) VALUE                                
043100         "How often do you get headaches like this?".                     
043200     05  FILLER            PIC X(08) VALUE "choice".                      
043300     05  FILLER            PIC X(06) VALUE "medium".                      
043400     05  FILLER            PIC 9(01) VALUE 4.                             
043500     05  FILLER            PIC X(40) VALUE                                
043600         "Rarely".                                                        
043700     05  FILLER            PIC X(40) VALUE                                
043800         "Once a month".                                                  
043900     05  FILLER            PIC X(40) VALUE                                
044000         "Weekly".                                                        
044100     05  FILLER            PIC X(40) VALUE                                
044200         "Daily".                                                         
044300     05  FILLER            PIC X(40) VALUE                                
044400         SPACES.                                                          
044500*  ROW 23 -- TEMPLATE H  QUESTION hydration                               
044600     05  FILLER            PIC X(01) VALUE "H".                           
044700     05  FILLER            PIC X(02) VALUE "09".                          
044800     05  FILLER            PIC X(16) VALUE "hydration".                   
044900     05  FILLER            PIC X(80) VALUE                                
045000         "Have you been drinking enough water today?".                    
045100     05  FILLER            PIC X(08) VALUE "yes_no".                      
045200     05  FILLER            PIC X(06) VALUE "medium".                      
045300     05  FILLER            PIC 9(01) VALUE 2.                             
045400     05  FILLER            PIC X(40) VALUE                                
045500         "Yes".                                                           
045600     05  FILLER            PIC X(40) VALUE                                
045700         "No".                                                            
045800     05  FILLER            PIC X(40) VALUE                                
045900         SPACES.                                                          
046000     05  FILLER            PIC X(40) VALUE                                
046100         SPACES.                                                          
046200     05  FILLER            PIC X(40) VALUE                                
046300         SPACES.                                                          
046400*  ROW 24 -- TEMPLATE H  QUESTION sleep                                   
046500     05  FILLER            PIC X(01) VALUE "H".                           
046600     05  FILLER            PIC X(02) VALUE "10".                          
046700     05  FILLER            PIC X(16) VALUE "sleep".                       
046800     05  FILLER            PIC X(80) VALUE                                
046900         "How many hours did you sleep last night?".                      
047000     05  FILLER            PIC X(08) VALUE "choice".                      
047100     05  FILLER            PIC X(06) VALUE "medium".                      
047200     05  FILLER            PIC 9(01) VALUE 4.                             
047300     05  FILLER            PIC X(40) VALUE                                
047400         "Less than 4".                                                   
047500     05  FILLER            PIC X(40) VALUE                                
047600         "4-6 hours".                                                     
047700     05  FILLER            PIC X(40) VALUE                                
047800         "6-8 hours".                                                     
047900     05  FILLER            PIC X(40) VALUE                                
048000         "More than 8".                                                   
048100     05  FILLER            PIC X(40) VALUE                                
048200         SPACES.                                                          
048300*  ROW 25 -- TEMPLATE H  QUESTION screen_time                             
048400     05  FILLER            PIC X(01) VALUE "H".                           
048500     05  FILLER            PIC X(02) VALUE "11".                          
048600     05  FILLER            PIC X(16) VALUE "screen_time".                 
048700     05  FILLER            PIC X(80) VALUE                                
048800         "Have you had extended screen time today?".                      
048900     05  FILLER            PIC X(08) VALUE "yes_no".                      
049000     05  FILLER            PIC X(06) VALUE "low".                         
049100     05  FILLER            PIC 9(01) VALUE 2.                             
049200     05  FILLER            PIC X(40) VALUE                                
049300         "Yes".                                                           
049400     05  FILLER            PIC X(40) VALUE                                
049500         "No".                                                            
049600     05  FILLER            PIC X(40) VALUE                                
049700         SPACES.                                                          
049800     05  FILLER            PIC X(40) VALUE                                
049900         SPACES.                                                          
050000     05  FILLER            PIC X(40) VALUE                                
050100         SPACES.                                                          
050200*  ROW 26 -- TEMPLATE H  QUESTION medication                              
050300     05  FILLER            PIC X(01) VALUE "H".                           
050400     05  FILLER            PIC X(02) VALUE "12".                          
050500     05  FILLER            PIC X(16) VALUE "medication".                  
050600     05  FILLER            PIC X(80) VALUE                                
050700         "Have you taken any medication for this headache?".              
050800     05  FILLER            PIC X(08) VALUE "yes_no".                      
050900     05  FILLER            PIC X(06) VALUE "medium".                      
051000     05  FILLER            PIC 9(01) VALUE 2.                             
051100     05  FILLER            PIC X(40) VALUE                                
051200         "Yes".                                                           
051300     05  FILLER            PIC X(40) VALUE                                
051400         "No".                                                            
051500     05  FILLER            PIC X(40) VALUE                                
051600         SPACES.                                                          
051700     05  FILLER            PIC X(40) VALUE                                
051800         SPACES.                                                          
051900     05  FILLER            PIC X(40) VALUE                                
052000         SPACES.                                                          
052100*  ROW 27 -- TEMPLATE H  QUESTION med_effect                              
052200     05  FILLER            PIC X(01) VALUE "H".                           
052300     05  FILLER            PIC X(02) VALUE "99".                          
052400     05  FILLER            PIC X(16) VALUE "med_effect".                  
052500     05  FILLER            PIC X(80) VALUE                                
052600         "Did the medication help?".                                      
052700     05  FILLER            PIC X(08) VALUE "choice".                      
052800     05  FILLER            PIC X(06) VALUE "high".                        
052900     05  FILLER            PIC 9(01) VALUE 4.                             
053000     05  FILLER            PIC X(40) VALUE                                
053100         "Yes, completely".                                               
053200     05  FILLER            PIC X(40) VALUE                                
053300         "Partially".                                                     
053400     05  FILLER            PIC X(40) VALUE                                
053500         "Not at all".                                                    
053600     05  FILLER            PIC X(40) VALUE                                
053700         "Made it worse".                                                 
053800     05  FILLER            PIC X(40) VALUE                                
053900         SPACES.                                                          
054000*  ROW 28 -- TEMPLATE F  QUESTION temperature                             
054100     05  FILLER            PIC X(01) VALUE "F".                           
054200     05  FILLER            PIC X(02) VALUE "01".                          
054300     05  FILLER            PIC X(16) VALUE "temperature".                 
054400     05  FILLER            PIC X(80) VALUE                                
054500         "What is your current temperature?".                             
054600     05  FILLER            PIC X(08) VALUE "choice".                      
054700     05  FILLER            PIC X(06) VALUE "high".                        
054800     05  FILLER            PIC 9(01) VALUE 5.                             
054900     05  FILLER            PIC X(40) VALUE                                
055000         "98-99F".                                                        
055100     05  FILLER            PIC X(40) VALUE                                
055200         "100-101F".                                                      
055300     05  FILLER            PIC X(40) VALUE                                
055400         "102-103F".                                                      
055500     05  FILLER            PIC X(40) VALUE                                
055600         "Above 103F".                                                    
055700     05  FILLER            PIC X(40) VALUE                                
055800         "Don""t know".                                                   
055900*  ROW 29 -- TEMPLATE F  QUESTION duration                                
056000     05  FILLER            PIC X(01) VALUE "F".                           
056100     05  FILLER            PIC X(02) VALUE "02".                          
056200     05  FILLER            PIC X(16) VALUE "duration".                    
056300     05  FILLER            PIC X(80) VALUE                                
056400         "How long have you had the fever?".                              
056500     05  FILLER            PIC X(08) VALUE "choice".                      
056600     05  FILLER            PIC X(06) VALUE "high".                        
056700     05  FILLER            PIC 9(01) VALUE 5.                             
056800     05  FILLER            PIC X(40) VALUE                                
056900         "Just started".                                                  
057000     05  FILLER            PIC X(40) VALUE                                
057100         "Few hours".                                                     
057200     05  FILLER            PIC X(40) VALUE                                
057300         "1 day".                                                         
057400     05  FILLER            PIC X(40) VALUE                                
057500         "2-3 days".                                                      
057600     05  FILLER            PIC X(40) VALUE                                
057700         "More than 3 days".                                              
057800*  ROW 30 -- TEMPLATE F  QUESTION chills                                  
057900     05  FILLER            PIC X(01) VALUE "F".                           
058000     05  FILLER            PIC X(02) VALUE "03".                          
058100     05  FILLER            PIC X(16) VALUE "chills".                      
058200     05  FILLER            PIC X(80) VALUE                                
058300         "Are you experiencing chills?".                                  
058400     05  FILLER            PIC X(08) VALUE "yes_no".                      
058500     05  FILLER            PIC X(06) VALUE "high".                        
058600     05  FILLER            PIC 9(01) VALUE 2.                             
058700     05  FILLER            PIC X(40) VALUE                                
058800         "Yes".                                                           
058900     05  FILLER            PIC X(40) VALUE                                
059000         "No".                                                            
059100     05  FILLER            PIC X(40) VALUE                                
059200         SPACES.                                                          
059300     05  FILLER            PIC X(40) VALUE                                
059400         SPACES.                                                          
059500     05  FILLER            PIC X(40) VALUE                                
059600         SPACES.                                                          
059700*  ROW 31 -- TEMPLATE F  QUESTION sweating                                
059800     05  FILLER            PIC X(01) VALUE "F".                           
059900     05  FILLER            PIC X(02) VALUE "04".                          
060000     05  FILLER            PIC X(16) VALUE "sweating".                    
060100     05  FILLER            PIC X(80) VALUE                                
060200         "Are you sweating more than usual?".                             
060300     05  FILLER            PIC X(08) VALUE "yes_no".                      
060400     05  FILLER            PIC X(06) VALUE "medium".                      
060500     05  FILLER            PIC 9(01) VALUE 2.                             
060600     05  FILLER            PIC X(40) VALUE                                
060700         "Yes".                                                           
060800     05  FILLER            PIC X(40) VALUE                                
060900         "No".                                                            
061000     05  FILLER            PIC X(40) VALUE                                
061100         SPACES.                                                          
061200     05  FILLER            PIC X(40) VALUE                                
061300         SPACES.                                                          
061400     05  FILLER            PIC X(40) VALUE                                
061500         SPACES.                                                          
061600*  ROW 32 -- TEMPLATE F  QUESTION body_ache                               
061700     05  FILLER            PIC X(01) VALUE "F".                           
061800     05  FILLER            PIC X(02) VALUE "05".                          
061900     05  FILLER            PIC X(16) VALUE "body_ache".                   
062000     05  FILLER            PIC X(80) VALUE                                
062100         "Do you have body aches?".                                       
062200     05  FILLER            PIC X(08) VALUE "yes_no".                      
062300     05  FILLER            PIC X(06) VALUE "high".                        
062400     05  FILLER            PIC 9(01) VALUE 2.                             
062500     05  FILLER            PIC X(40) VALUE                                
062600         "Yes".                                                           
062700     05  FILLER            PIC X(40) VALUE                                
062800         "No".                                                            
062900     05  FILLER            PIC X(40) VALUE                                
063000         SPACES.                                                          
063100     05  FILLER            PIC X(40) VALUE                                
063200         SPACES.                                                          
063300     05  FILLER            PIC X(40) VALUE                                
063400         SPACES.                                                          
063500*  ROW 33 -- TEMPLATE F  QUESTION throat                                  
063600     05  FILLER            PIC X(01) VALUE "F".                           
063700     05  FILLER            PIC X(02) VALUE "06".                          
063800     05  FILLER            PIC X(16) VALUE "throat".                      
063900     05  FILLER            PIC X(80) VALUE                                
064000         "Do you have a sore throat?".                                    
064100     05  FILLER            PIC X(08) VALUE "yes_no".                      
064200     05  FILLER            PIC X(06) VALUE "high".                        
064300     05  FILLER            PIC 9(01) VALUE 2.                             
064400     05  FILLER            PIC X(40) VALUE                                
064500         "Yes".                                                           
064600     05  FILLER            PIC X(40) VALUE                                
064700         "No".                                                            
064800     05  FILLER            PIC X(40) VALUE                                
064900         SPACES.                                                          
065000     05  FILLER            PIC X(40) VALUE                                
065100         SPACES.                                                          
065200     05  FILLER            PIC X(40) VALUE                                
065300         SPACES.                                                          
065400*  ROW 34 -- TEMPLATE F  QUESTION cough                                   
065500     05  FILLER            PIC X(01) VALUE "F".                           
065600     05  FILLER            PIC X(02) VALUE "07".                          
065700     05  FILLER            PIC X(16) VALUE "cough".                       
065800     05  FILLER            PIC X(80) VALUE                                
065900         "Do you have a cough?".                                          
066000     05  FILLER            PIC X(08) VALUE "yes_no".                      
066100     05  FILLER            PIC X(06) VALUE "high".                        
066200     05  FILLER            PIC 9(01) VALUE 2.                             
066300     05  FILLER            PIC X(40) VALUE                                
066400         "Yes".                                                           
066500     05  FILLER            PIC X(40) VALUE                                
066600         "No".                                                            
066700     05  FILLER            PIC X(40) VALUE                                
066800         SPACES.                                                          
066900     05  FILLER            PIC X(40) VALUE                                
067000         SPACES.                                                          
067100     05  FILLER            PIC X(40) VALUE                                
067200         SPACES.                                                          
067300*  ROW 35 -- TEMPLATE F  QUESTION appetite                                
067400     05  FILLER            PIC X(01) VALUE "F".                           
067500     05  FILLER            PIC X(02) VALUE "08".                          
067600     05  FILLER            PIC X(16) VALUE "appetite".                    
067700     05  FILLER            PIC X(80) VALUE                                
067800         "Has your appetite decreased?".                                  
067900     05  FILLER            PIC X(08) VALUE "yes_no".                      
068000     05  FILLER            PIC X(06) VALUE "medium".                      
068100     05  FILLER            PIC 9(01) VALUE 2.                             
068200     05  FILLER            PIC X(40) VALUE                                
068300         "Yes".                                                           
068400     05  FILLER            PIC X(40) VALUE                                
068500         "No".                                                            
068600     05  FILLER            PIC X(40) VALUE                                
068700         SPACES.                                                          
068800     05  FILLER            PIC X(40) VALUE                                
068900         SPACES.                                                          
069000     05  FILLER            PIC X(40) VALUE                                
069100         SPACES.                                                          
069200*  ROW 36 -- TEMPLATE F  QUESTION fatigue                                 
069300     05  FILLER            PIC X(01) VALUE "F".                           
069400     05  FILLER            PIC X(02) VALUE "09".                          
069500     05  FILLER            PIC X(16) VALUE "fatigue".                     
069600     05  FILLER            PIC X(80) VALUE                                
069700         "Are you feeling unusually fatigued?".                           
069800     05  FILLER            PIC X(08) VALUE "yes_no".                      
069900     05  FILLER            PIC X(06) VALUE "high".                        
070000     05  FILLER            PIC 9(01) VALUE 2.                             
070100     05  FILLER            PIC X(40) VALUE                                
070200         "Yes".                                                           
070300     05  FILLER            PIC X(40) VALUE                                
070400         "No".                                                            
070500     05  FILLER            PIC X(40) VALUE                                
070600         SPACES.                                                          
070700     05  FILLER            PIC X(40) VALUE                                
070800         SPACES.                                                          
070900     05  FILLER            PIC X(40) VALUE                                
071000         SPACES.                                                          
071100*  ROW 37 -- TEMPLATE F  QUESTION exposure                                
071200     05  FILLER            PIC X(01) VALUE "F".                           
071300     05  FILLER            PIC X(02) VALUE "10".                          
071400     05  FILLER            PIC X(16) VALUE "exposure".                    
071500     05  FILLER            PIC X(80) VALUE                                
071600         "Have you been exposed to anyone else who is sick?".             
071700     05  FILLER            PIC X(08) VALUE "yes_no".                      
071800     05  FILLER            PIC X(06) VALUE "medium".                      
071900     05  FILLER            PIC 9(01) VALUE 2.                             
072000     05  FILLER            PIC X(40) VALUE                                
072100         "Yes".                                                           
072200     05  FILLER            PIC X(40) VALUE                                
072300         "No".                                                            
072400     05  FILLER            PIC X(40) VALUE                                
072500         SPACES.                                                          
072600     05  FILLER            PIC X(40) VALUE                                
072700         SPACES.                                                          
072800     05  FILLER            PIC X(40) VALUE                                
072900         SPACES.                                                          
073000*  ROW 38 -- TEMPLATE F  QUESTION cough_type                              
073100     05  FILLER            PIC X(01) VALUE "F".                           
073200     05  FILLER            PIC X(02) VALUE "99".                          
073300     05  FILLER            PIC X(16) VALUE "cough_type".                  
073400     05  FILLER            PIC X(80) VALUE                                
073500         "What type of cough do you have?".                               
073600     05  FILLER            PIC X(08) VALUE "choice".                      
073700     05  FILLER            PIC X(06) VALUE "high".                        
073800     05  FILLER            PIC 9(01) VALUE 3.                             
073900     05  FILLER            PIC X(40) VALUE                                
074000         "Dry cough".                                                     
074100     05  FILLER            PIC X(40) VALUE                                
074200         "With phlegm".                                                   
074300     05  FILLER            PIC X(40) VALUE                                
074400         "Both".                                                          
074500     05  FILLER            PIC X(40) VALUE                                
074600         SPACES.                                                          
074700     05  FILLER            PIC X(40) VALUE                                
074800         SPACES.                                                          
074900*  ROW 39 -- TEMPLATE C  QUESTION cough_type                              
075000     05  FILLER            PIC X(01) VALUE "C".                           
075100     05  FILLER            PIC X(02) VALUE "01".                          
075200     05  FILLER            PIC X(16) VALUE "cough_type".                  
075300     05  FILLER            PIC X(80) VALUE                                
075400         "What type of cough do you have?".                               
075500     05  FILLER            PIC X(08) VALUE "choice".                      
075600     05  FILLER            PIC X(06) VALUE "high".                        
075700     05  FILLER            PIC 9(01) VALUE 4.                             
075800     05  FILLER            PIC X(40) VALUE                                
075900         "Dry cough".                                                     
076000     05  FILLER            PIC X(40) VALUE                                
076100         "With clear phlegm".                                             
076200     05  FILLER            PIC X(40) VALUE                                
076300         "With colored phlegm".                                           
076400     05  FILLER            PIC X(40) VALUE                                
076500         "With blood".                                                    
076600     05  FILLER            PIC X(40) VALUE                                
076700         SPACES.                                                          
076800*  ROW 40 -- TEMPLATE C  QUESTION duration                                
076900     05  FILLER            PIC X(01) VALUE "C".                           
077000     05  FILLER            PIC X(02) VALUE "02".                          
077100     05  FILLER            PIC X(16) VALUE "duration".                    
077200     05  FILLER            PIC X(80) VALUE                                
077300         "How long have you had the cough?".                              
077400     05  FILLER            PIC X(08) VALUE "choice".                      
077500     05  FILLER            PIC X(06) VALUE "high".                        
077600     05  FILLER            PIC 9(01) VALUE 5.                             
077700     05  FILLER            PIC X(40) VALUE                                
077800         "Just started".                                                  
077900     05  FILLER            PIC X(40) VALUE                                
078000         "2-3 days".                                                      
078100     05  FILLER            PIC X(40) VALUE                                
078200         "1 week".                                                        
078300     05  FILLER            PIC X(40) VALUE                                
078400         "2 weeks".                                                       
078500     05  FILLER            PIC X(40) VALUE                                
078600         "More than 2 weeks".                                             
078700*  ROW 41 -- TEMPLATE C  QUESTION frequency                               
078800     05  FILLER            PIC X(01) VALUE "C".                           
078900     05  FILLER            PIC X(02) VALUE "03".                          
079000     05  FILLER            PIC X(16) VALUE "frequency".                   
079100     05  FILLER            PIC X(80) VALUE                                
079200         "How often does the cough occur?".                               
079300     05  FILLER            PIC X(08) VALUE "choice".                      
079400     05  FILLER            PIC X(06) VALUE "medium".                      
079500     05  FILLER            PIC 9(01) VALUE 5.                             
079600     05  FILLER            PIC X(40) VALUE                                
079700         "Occasionally".                                                  
079800     05  FILLER            PIC X(40) VALUE                                
079900         "Frequently".                                                    
080000     05  FILLER            PIC X(40) VALUE                                
080100         "Constant".                                                      
080200     05  FILLER            PIC X(40) VALUE                                
080300         "Only at night".                                                 
080400     05  FILLER            PIC X(40) VALUE                                
080500         "Only in morning".                                               
080600*  ROW 42 -- TEMPLATE C  QUESTION chest_pain                              
080700     05  FILLER            PIC X(01) VALUE "C".                           
080800     05  FILLER            PIC X(02) VALUE "04".                          
080900     05  FILLER            PIC X(16) VALUE "chest_pain".                  
081000     05  FILLER            PIC X(80) VALUE                                
081100         "Do you have chest pain when coughing?".                         
081200     05  FILLER            PIC X(08) VALUE "yes_no".                      
081300     05  FILLER            PIC X(06) VALUE "high".                        
081400     05  FILLER            PIC 9(01) VALUE 2.                             
081500     05  FILLER            PIC X(40) VALUE                                
081600         "Yes".                                                           
081700     05  FILLER            PIC X(40) VALUE                                
081800         "No".                                                            
081900     05  FILLER            PIC X(40) VALUE                                
082000         SPACES.                                                          
082100     05  FILLER            PIC X(40) VALUE                                
082200         SPACES.                                                          
082300     05  FILLER            PIC X(40) VALUE                                
082400         SPACES.                                                          
082500*  ROW 43 -- TEMPLATE C  QUESTION breathing                               
082600     05  FILLER            PIC X(01) VALUE "C".                           
082700     05  FILLER            PIC X(02) VALUE "05".                          
082800     05  FILLER            PIC X(16) VALUE "breathing".                   
082900     05  FILLER            PIC X(80) VALUE                                
083000         "Are you having trouble breathing?".                             
083100     05  FILLER            PIC X(08) VALUE "yes_no".                      
083200     05  FILLER            PIC X(06) VALUE "high".                        
083300     05  FILLER            PIC 9(01) VALUE 2.                             
083400     05  FILLER            PIC X(40) VALUE                                
083500         "Yes".                                                           
083600     05  FILLER            PIC X(40) VALUE                                
083700         "No".                                                            
083800     05  FILLER            PIC X(40) VALUE                                
083900         SPACES.                                                          
084000     05  FILLER            PIC X(40) VALUE                                
084100         SPACES.                                                          
084200     05  FILLER            PIC X(40) VALUE                                
084300         SPACES.                                                          
084400*  ROW 44 -- TEMPLATE C  QUESTION wheezing                                
084500     05  FILLER            PIC X(01) VALUE "C".                           
084600     05  FILLER            PIC X(02) VALUE "06".                          
084700     05  FILLER            PIC X(16) VALUE "wheezing".                    
084800     05  FILLER            PIC X(80) VALUE                                
084900         "Do you hear wheezing when you breathe?".                        
085000     05  FILLER            PIC X(08) VALUE "yes_no".                      
085100     05  FILLER            PIC X(06) VALUE "high".                        
085200     05  FILLER            PIC 9(01) VALUE 2.                             
085300     05  FILLER            PIC X(40) VALUE                                
085400         "Yes".                                                           
085500     05  FILLER            PIC X(40) VALUE                                
085600         "No".                                                            
085700     05  FILLER            PIC X(40) VALUE                                
085800         SPACES.                                                          
085900     05  FILLER            PIC X(40) VALUE                                
086000         SPACES.                                                          
086100     05  FILLER            PIC X(40) VALUE                                
086200         SPACES.                                                          
086300*  ROW 45 -- TEMPLATE C  QUESTION fever                                   
086400     05  FILLER            PIC X(01) VALUE "C".                           
086500     05  FILLER            PIC X(02) VALUE "07".                          
086600     05  FILLER            PIC X(16) VALUE "fever".                       
086700     05  FILLER            PIC X(80) VALUE                                
086800         "Do you have a fever along with the cough?".                     
086900     05  FILLER            PIC X(08) VALUE "yes_no".                      
087000     05  FILLER            PIC X(06) VALUE "high".                        
087100     05  FILLER            PIC 9(01) VALUE 2.                             
087200     05  FILLER            PIC X(40) VALUE                                
087300         "Yes".                                                           
087400     05  FILLER            PIC X(40) VALUE                                
087500         "No".                                                            
087600     05  FILLER            PIC X(40) VALUE                                
087700         SPACES.                                                          
087800     05  FILLER            PIC X(40) VALUE                                
087900         SPACES.                                                          
088000     05  FILLER            PIC X(40) VALUE                                
088100         SPACES.                                                          
088200*  ROW 46 -- TEMPLATE C  QUESTION smoking                                 
088300     05  FILLER            PIC X(01) VALUE "C".                           
088400     05  FILLER            PIC X(02) VALUE "08".                          
088500     05  FILLER            PIC X(16) VALUE "smoking".                     
088600     05  FILLER            PIC X(80) VALUE                                
088700         "Do you smoke or use tobacco products?".                         
088800     05  FILLER            PIC X(08) VALUE "yes_no".                      
088900     05  FILLER            PIC X(06) VALUE "medium".                      
089000     05  FILLER            PIC 9(01) VALUE 2.                             
089100     05  FILLER            PIC X(40) VALUE                                
089200         "Yes".                                                           
089300     05  FILLER            PIC X(40) VALUE                                
089400         "No".                                                            
089500     05  FILLER            PIC X(40) VALUE                                
089600         SPACES.                                                          
089700     05  FILLER            PIC X(40) VALUE                                
089800         SPACES.                                                          
089900     05  FILLER            PIC X(40) VALUE                                
090000         SPACES.                                                          
090100*  ROW 47 -- TEMPLATE C  QUESTION allergies                               
090200     05  FILLER            PIC X(01) VALUE "C".                           
090300     05  FILLER            PIC X(02) VALUE "09".                          
090400     05  FILLER            PIC X(16) VALUE "allergies".                   
090500     05  FILLER            PIC X(80) VALUE                                
090600         "Do you have known allergies?".                                  
090700     05  FILLER            PIC X(08) VALUE "yes_no".                      
090800     05  FILLER            PIC X(06) VALUE "medium".                      
090900     05  FILLER            PIC 9(01) VALUE 2.                             
091000     05  FILLER            PIC X(40) VALUE                                
091100         "Yes".                                                           
091200     05  FILLER            PIC X(40) VALUE                                
091300         "No".                                                            
091400     05  FILLER            PIC X(40) VALUE                                
091500         SPACES.                                                          
091600     05  FILLER            PIC X(40) VALUE                                
091700         SPACES.                                                          
091800     05  FILLER            PIC X(40) VALUE                                
091900         SPACES.                                                          
092000*  ROW 48 -- TEMPLATE C  QUESTION environment                             
092100     05  FILLER            PIC X(01) VALUE "C".                           
092200     05  FILLER            PIC X(02) VALUE "10".                          
092300     05  FILLER            PIC X(16) VALUE "environment".                 
092400     05  FILLER            PIC X(80) VALUE                                
092500         "Have you been around smoke, dust, or fumes?".                   
092600     05  FILLER            PIC X(08) VALUE "yes_no".                      
092700     05  FILLER            PIC X(06) VALUE "medium".                      
092800     05  FILLER            PIC 9(01) VALUE 2.                             
092900     05  FILLER            PIC X(40) VALUE                                
093000         "Yes".                                                           
093100     05  FILLER            PIC X(40) VALUE                                
093200         "No".                                                            
093300     05  FILLER            PIC X(40) VALUE                                
093400         SPACES.                                                          
093500     05  FILLER            PIC X(40) VALUE                                
093600         SPACES.                                                          
093700     05  FILLER            PIC X(40) VALUE                                
093800         SPACES.                                                          
093900******************************************************************        
094000*    RE-MAP THE HARD-CODED ROWS ABOVE AS A SEARCHABLE TABLE.              
094100******************************************************************        
094200 01  WS-QUESTION-TABLE REDEFINES WS-QUESTION-TABLE-DATA.                  
094300     05  QST-ENTRY OCCURS 48 TIMES                                        
094400                   INDEXED BY QST-IDX.                                    
094500         10  QST-TEMPLATE-CD       PIC X(01).                             
094600         10  QST-BASE-SEQ          PIC X(02).                             
094700         10  QST-ID                PIC X(16).                             
094800         10  QST-TEXT              PIC X(80).                             
094900         10  QST-TYPE              PIC X(08).                             
095000         10  QST-WEIGHT            PIC X(06).                             
095100         10  QST-OPT-COUNT         PIC 9(01).                             
095200         10  QST-OPTION OCCURS 5 TIMES                                    
095300                       PIC X(40).                                         
